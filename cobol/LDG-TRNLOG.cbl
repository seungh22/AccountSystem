000100******************************************************************        
000110*    COPY LDG-TRNLOG                                            *         
000120*    LAYOUT  TRANSACTION LOG RECORD                              *        
000130*    FILE    LDGTRX  - RELATIVE, KEY = TRX-ID                    *        
000140*    NOTE    LOOKUP BY TRX-TRANSACTION-ID (BUSINESS KEY) IS A    *        
000150*            SEQUENTIAL SCAN OF THIS FILE (NO SECONDARY INDEX)   *        
000160*    LENGTH  150 BYTES                                           *        
000170******************************************************************        
000180 01  TRANSACTION-LOG-RECORD.                                              
000190*    RELATIVE POSITION (01:09)  SURROGATE TRANSACTION ID, KEY             
000200     05  TRX-ID                  PIC 9(09).                               
000210*    RELATIVE POSITION (10:09)  FK TO ACCOUNT MASTER, ACC-ACCT-ID         
000220     05  TRX-ACCOUNT-ID           PIC 9(09).                              
000230*    RELATIVE POSITION (19:04)  USE  OR CNCL (USE/CANCEL, 4 BYTES)        
000240     05  TRX-TYPE                 PIC X(04).                              
000250         88  TRX-TYPE-USE              VALUE 'USE '.                      
000260         88  TRX-TYPE-CANCEL            VALUE 'CNCL'.                     
000270*    RELATIVE POSITION (23:01)  S = SUCCESS, F = FAIL                     
000280     05  TRX-RESULT-TYPE          PIC X(01).                              
000290         88  TRX-RESULT-SUCCESS         VALUE 'S'.                        
000300         88  TRX-RESULT-FAIL            VALUE 'F'.                        
000310*    RELATIVE POSITION (24:13)  AMOUNT OF THIS TRANSACTION                
000320     05  TRX-AMOUNT               PIC S9(13)   USAGE COMP-3.              
000330*    RELATIVE POSITION (37:13)  BALANCE IMMEDIATELY AFTER POSTING         
000340*    (FOR A FAILED USE, THE BALANCE IS UNCHANGED BY THE ATTEMPT)          
000350     05  TRX-BALANCE-SNAPSHOT     PIC S9(13)   USAGE COMP-3.              
000360*    RELATIVE POSITION (50:20)  BUSINESS TRANSACTION ID, UNIQUE,          
000370*    USED FOR CANCEL AND QUERY LOOKUP                                     
000380     05  TRX-TRANSACTION-ID       PIC X(20).                              
000390*    RELATIVE POSITION (70:26)  WHEN THE TRANSACTION OCCURRED             
000400     05  TRX-TRANSACTED-AT        PIC X(26).                              
000410*    ALTERNATE VIEW OF TRX-TRANSACTED-AT, USED BY THE ONE-YEAR            
000420*    AGE CHECK ON CANCEL-BALANCE                                          
000430     05  TRX-TRANSACTED-AT-PARTS REDEFINES TRX-TRANSACTED-AT.             
000440         10  TRX-TRND-YYYY        PIC 9(04).                              
000450         10  FILLER               PIC X.                                  
000460         10  TRX-TRND-MM          PIC 9(02).                              
000470         10  FILLER               PIC X.                                  
000480         10  TRX-TRND-DD          PIC 9(02).                              
000490         10  FILLER               PIC X(14).                              
000500*    RELATIVE POSITION (96:26)  RECORD-CREATION TIMESTAMP                 
000510     05  TRX-CREATED-AT           PIC X(26).                              
000520*    RELATIVE POSITION (122:26)  LAST-UPDATE TIMESTAMP                    
000530     05  TRX-UPDATED-AT           PIC X(26).                              
000540*    RELATIVE POSITION (148:03)  RESERVED FOR FUTURE FIELDS               
000550     05  FILLER                   PIC X(03).                              
000560                                                                          
