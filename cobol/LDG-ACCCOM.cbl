000100******************************************************************        
000110*    COPY LDG-ACCCOM                                             *        
000120*    LAYOUT  ACCOUNT SERVICE CALL/COMMAREA                       *        
000130*    USED BY CALL TO PGMACCSV FROM THE BATCH DRIVER PROGM46A     *        
000140*    ONE STRUCTURE SERVES CREATE, DELETE, LSTACC AND GETACC      *        
000150******************************************************************        
000160 01  ACCT-SVC-COMMAREA.                                                   
000170*    FUNCTION REQUESTED OF THE SERVICE                                    
000180     05  ACM-FUNCTION             PIC X(06).                              
000190         88  ACM-FUNC-CREATE           VALUE 'CREATE'.                    
000200         88  ACM-FUNC-DELETE           VALUE 'DELETE'.                    
000210         88  ACM-FUNC-LIST-ACCTS       VALUE 'LSTACC'.                    
000220         88  ACM-FUNC-GET-ACCT         VALUE 'GETACC'.                    
000230         88  ACM-FUNC-CLOSE            VALUE 'CLOSEF'.                    
000240*    INPUT -- OWNING USER ID (CREATE, DELETE, LSTACC)                     
000250     05  ACM-USER-ID               PIC 9(09).                             
000260*    INPUT -- ACCOUNT NUMBER (DELETE)                                     
000270     05  ACM-ACCOUNT-NUMBER        PIC X(10).                             
000280*    INPUT -- SURROGATE ACCOUNT ID (GETACC)                               
000290     05  ACM-ACCOUNT-ID            PIC 9(09).                             
000300*    INPUT -- INITIAL BALANCE (CREATE)                                    
000310     05  ACM-AMOUNT                PIC S9(13).                            
000320*    OUTPUT -- 'SUCCESS' OR ONE OF THE BUSINESS-RULE MNEMONICS            
000330*    BELOW (SEE PGMACCSV 1000-INICIO-I BANNER COMMENT)                    
000340     05  ACM-RETURN-CODE           PIC X(12).                             
000350*    OUTPUT -- ONE ACCOUNT, POPULATED ON CREATE/DELETE/GETACC             
000360     05  ACM-OUT-USER-ID           PIC 9(09).                             
000370     05  ACM-OUT-ACCOUNT-NUMBER    PIC X(10).                             
000380     05  ACM-OUT-BALANCE           PIC S9(13).                            
000390*    OUTPUT -- ACCOUNT LIST, POPULATED ON LSTACC.  A USER MAY NOT         
000400*    OWN MORE THAN 10 ACCOUNTS (RULE MAX_ACCOUNT_PER_USER_10) SO          
000410*    THE TABLE IS FIXED AT 10 ENTRIES                                     
000420     05  ACM-LIST-COUNT            PIC 9(02) COMP-3.                      
000430     05  ACM-LIST-ENTRY OCCURS 10 TIMES.                                  
000440         10  ACM-LIST-ACCT-NO      PIC X(10).                             
000450         10  ACM-LIST-BALANCE      PIC S9(13).                            
000460     05  FILLER                    PIC X(08).                             
000470                                                                          
