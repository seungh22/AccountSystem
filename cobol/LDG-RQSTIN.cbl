000100******************************************************************        
000110*    COPY LDG-RQSTIN                                             *        
000120*    LAYOUT  BATCH REQUEST INPUT RECORD                          *        
000130*    FILE    LDGIN  -  LINE SEQUENTIAL, ONE REQUEST PER LINE     *        
000140*    NOTE    SUPERSET LAYOUT -- NOT EVERY FIELD IS USED BY EVERY *        
000150*            REQ-TYPE.  UNUSED FIELDS ARE BLANK OR ZERO ON INPUT *        
000160*    LENGTH  80 BYTES                                            *        
000170******************************************************************        
000180 01  REQUEST-INPUT-RECORD.                                                
000190*    RELATIVE POSITION (01:06)  CREATE / DELETE / USE    / CANCEL         
000200*    QUERY  / LSTACC / GETACC                                             
000210     05  REQ-TYPE                 PIC X(06).                              
000220         88  REQ-TYPE-CREATE           VALUE 'CREATE'.                    
000230         88  REQ-TYPE-DELETE           VALUE 'DELETE'.                    
000240         88  REQ-TYPE-USE              VALUE 'USE   '.                    
000250         88  REQ-TYPE-CANCEL           VALUE 'CANCEL'.                    
000260         88  REQ-TYPE-QUERY            VALUE 'QUERY '.                    
000270         88  REQ-TYPE-LIST-ACCTS       VALUE 'LSTACC'.                    
000280         88  REQ-TYPE-GET-ACCT         VALUE 'GETACC'.                    
000290         88  REQ-TYPE-FAILED-USE       VALUE 'FAILUS'.                    
000300*    RELATIVE POSITION (07:09)  USER ID -- CREATE, DELETE, USE,           
000310*    LSTACC                                                               
000320     05  REQ-USER-ID               PIC 9(09).                             
000330*    RELATIVE POSITION (16:10)  ACCOUNT NUMBER -- DELETE, USE,            
000340*    CANCEL                                                               
000350     05  REQ-ACCOUNT-NUMBER        PIC X(10).                             
000360*    RELATIVE POSITION (26:09)  SURROGATE ACCOUNT ID -- GETACC            
000370     05  REQ-ACCOUNT-ID            PIC 9(09).                             
000380*    RELATIVE POSITION (35:13)  AMOUNT -- CREATE (INITIAL                 
000390*    BALANCE), USE, CANCEL                                                
000400     05  REQ-AMOUNT                PIC S9(13).                            
000410*    RELATIVE POSITION (48:20)  BUSINESS TRANSACTION ID -- CANCEL,        
000420*    QUERY                                                                
000430     05  REQ-TRANSACTION-ID        PIC X(20).                             
000440*    RELATIVE POSITION (68:13)  RESERVED FOR FUTURE FIELDS                
000450     05  FILLER                    PIC X(13).                             
000460                                                                          
