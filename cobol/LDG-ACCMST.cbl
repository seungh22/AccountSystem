000100******************************************************************        
000110*    COPY LDG-ACCMST                                             *        
000120*    LAYOUT  ACCOUNT MASTER RECORD                               *        
000130*    FILE    LDGACC - RELATIVE, KEY = ACC-ACCT-ID                *        
000140*    NOTE    SECONDARY LOOKUP BY ACC-ACCT-NUMBER IS A SEQUENTIAL *        
000150*            SCAN OF THIS FILE (NO SECONDARY INDEX AVAILABLE)    *        
000160*    LENGTH  120 BYTES                                           *        
000170******************************************************************        
000180 01  ACCOUNT-MASTER-RECORD.                                               
000190*    RELATIVE POSITION (01:09)  SURROGATE ACCOUNT ID, PRIMARY KEY         
000200     05  ACC-ACCT-ID             PIC 9(09).                               
000210*    RELATIVE POSITION (10:09)  OWNING USER ID (FK TO USER MASTER)        
000220     05  ACC-USER-ID             PIC 9(09).                               
000230*    RELATIVE POSITION (19:10)  10-DIGIT ACCOUNT NUMBER, ZERO             
000240*    PADDED. FIRST ISSUED IS 1000000000, NEXT IS PRIOR NUMBER + 1         
000250     05  ACC-ACCT-NUMBER         PIC X(10).                               
000260*    ALTERNATE NUMERIC VIEW OF ACC-ACCT-NUMBER, USED WHEN THE NEXT        
000270*    ACCOUNT NUMBER IN SEQUENCE MUST BE COMPUTED                          
000280     05  ACC-ACCT-NUMBER-NUM REDEFINES ACC-ACCT-NUMBER                    
000290                                  PIC 9(10).                              
000300*    RELATIVE POSITION (29:12)  IN_USE OR UNREGISTERED                    
000310     05  ACC-ACCT-STATUS         PIC X(12).                               
000320         88  ACC-STS-IN-USE            VALUE 'IN_USE'.                    
000330         88  ACC-STS-UNREGISTERED      VALUE 'UNREGISTERED'.              
000340*    RELATIVE POSITION (41:13)  CURRENT BALANCE, CURRENCY UNITS           
000350     05  ACC-ACCT-BALANCE        PIC S9(13)     USAGE COMP-3.             
000360*    RELATIVE POSITION (54:26)  TIMESTAMP ACCOUNT WAS OPENED              
000370     05  ACC-REGISTERED-AT       PIC X(26).                               
000380*    ALTERNATE VIEW OF ACC-REGISTERED-AT BROKEN INTO COMPONENTS,          
000390*    FOR ACCOUNT-AGE INQUIRIES RUN AGAINST THIS FILE BY OTHER JOBS        
000400     05  ACC-REGISTERED-AT-PARTS REDEFINES ACC-REGISTERED-AT.             
000410         10  ACC-REGD-YYYY       PIC 9(04).                               
000420         10  FILLER              PIC X.                                   
000430         10  ACC-REGD-MM         PIC 9(02).                               
000440         10  FILLER              PIC X.                                   
000450         10  ACC-REGD-DD         PIC 9(02).                               
000460         10  FILLER              PIC X(14).                               
000470*    RELATIVE POSITION (80:26)  TIMESTAMP ACCOUNT WAS CLOSED              
000480*    BLANK WHILE STATUS IS IN_USE                                         
000490     05  ACC-UNREGISTERED-AT     PIC X(26).                               
000500*    RELATIVE POSITION (106:15)  RESERVED FOR FUTURE FIELDS               
000510     05  FILLER                  PIC X(15).                               
000520                                                                          
