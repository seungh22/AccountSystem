000100******************************************************************        
000110*    COPY LDG-TRXCOM                                             *        
000120*    LAYOUT  TRANSACTION SERVICE CALL/COMMAREA                   *        
000130*    USED BY CALL TO PGMTRXSV FROM THE BATCH DRIVER PROGM46A     *        
000140*    ONE STRUCTURE SERVES USE, FAILUS, CANCEL AND QUERY          *        
000150******************************************************************        
000160 01  TRX-SVC-COMMAREA.                                                    
000170*    FUNCTION REQUESTED OF THE SERVICE                                    
000180     05  TCM-FUNCTION              PIC X(06).                             
000190         88  TCM-FUNC-USE              VALUE 'USE   '.                    
000200         88  TCM-FUNC-FAILED-USE       VALUE 'FAILUS'.                    
000210         88  TCM-FUNC-CANCEL           VALUE 'CANCEL'.                    
000220         88  TCM-FUNC-QUERY            VALUE 'QUERY '.                    
000230         88  TCM-FUNC-CLOSE            VALUE 'CLOSEF'.                    
000240*    INPUT -- OWNING USER ID (USE)                                        
000250     05  TCM-USER-ID               PIC 9(09).                             
000260*    INPUT -- ACCOUNT NUMBER (USE, FAILUS, CANCEL)                        
000270     05  TCM-ACCOUNT-NUMBER        PIC X(10).                             
000280*    INPUT -- AMOUNT (USE, FAILUS, CANCEL)                                
000290     05  TCM-AMOUNT                PIC S9(13).                            
000300*    INPUT -- BUSINESS TRANSACTION ID TO CANCEL OR QUERY                  
000310     05  TCM-TRANSACTION-ID        PIC X(20).                             
000320*    OUTPUT -- 'SUCCESS' OR ONE OF THE BUSINESS-RULE MNEMONICS            
000330*    BELOW (SEE PGMTRXSV 1000-INICIO-I BANNER COMMENT)                    
000340     05  TCM-RETURN-CODE           PIC X(12).                             
000350*    OUTPUT -- TRANSACTION WRITTEN OR RETRIEVED                           
000360*    ACCOUNT NUMBER IS RESOLVED FROM TRX-ACCOUNT-ID BY THE SERVICE --     
000370*    IT IS NOT STORED ON TRANSACTION-LOG-RECORD ITSELF (SEE LDG-TRNLOG)   
000380     05  TCM-OUT-ACCOUNT-NUMBER    PIC X(10).                             
000390     05  TCM-OUT-TYPE              PIC X(06).                             
000400     05  TCM-OUT-RESULT            PIC X(01).                             
000410     05  TCM-OUT-AMOUNT            PIC S9(13).                            
000420     05  TCM-OUT-BALANCE-SNAPSHOT  PIC S9(13).                            
000430     05  TCM-OUT-TRANSACTION-ID    PIC X(20).                             
000440     05  TCM-OUT-TRANSACTED-AT     PIC X(26).                             
000450     05  FILLER                    PIC X(10).                             
000460                                                                          
