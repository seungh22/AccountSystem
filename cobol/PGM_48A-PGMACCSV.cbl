000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PGMACCSV.                                                
000120 AUTHOR.         R C HANLEY.                                              
000130 INSTALLATION.   LEDGER SYSTEMS GROUP.                                    
000140 DATE-WRITTEN.   03/14/88.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000170*                                                                         
000180******************************************************************        
000190*                  ACCOUNT SERVICE SUBPROGRAM                    *        
000200*                  ============================                  *        
000210*    CALLED BY THE LEDGER BATCH DRIVER (PROGM46A) TO CREATE,     *        
000220*    CLOSE, LIST AND RETRIEVE DEPOSIT ACCOUNTS.  OWNS THE USER   *        
000230*    MASTER (LDGUSR) AND ACCOUNT MASTER (LDGACC) FILES.  FILES   *        
000240*    ARE OPENED ON THE FIRST CALL AND STAY OPEN UNTIL THE        *        
000250*    DRIVER ISSUES A CLOSEF CALL AT END OF JOB.                  *        
000260*                                                                *        
000270*    FUNCTION CODES ACCEPTED IN ACM-FUNCTION (SEE LDG-ACCCOM) -- *        
000280*       CREATE  OPEN A NEW ACCOUNT FOR A USER                    *        
000290*       DELETE  CLOSE (UNREGISTER) AN ACCOUNT                    *        
000300*       LSTACC  LIST ALL ACCOUNTS OWNED BY A USER                *        
000310*       GETACC  FETCH ONE ACCOUNT BY ITS SURROGATE ID            *        
000320*       CLOSEF  CLOSE LDGUSR/LDGACC, NO OTHER WORK DONE          *        
000330*                                                                *        
000340*    RETURN CODES PLACED IN ACM-RETURN-CODE --                   *        
000350*       SUCCESS      REQUEST COMPLETED                           *        
000360*       USRNF        ACCOUNT-USER NOT ON FILE                    *        
000370*       MAXACCT10    USER ALREADY OWNS 10 ACCOUNTS               *        
000380*       ACCTNF       ACCOUNT NOT ON FILE                         *        
000390*       OWNERMISMAT  ACCOUNT DOES NOT BELONG TO USER             *        
000400*       ALRDYUNREG   ACCOUNT IS ALREADY CLOSED                   *        
000410*       BALNOTEMPTY  ACCOUNT BALANCE IS NOT ZERO                 *        
000420*       ACCTNFFATAL  GETACC ONLY -- ACCT-ID NOT ON FILE, A HARD  *        
000430*                    LOOKUP FAILURE.  SEE 2400-GET-ACCOUNT-I     *        
000440*                                                                *        
000450******************************************************************        
000460*    CHANGE LOG                                                           
000470*    ----------                                                           
000480*    03/14/88  RCH  0000  ORIGINAL CODING, CREATE AND DELETE ONLY.        
000490*    09/02/88  RCH  0014  ADDED GETACC FUNCTION, TELLER INQUIRY.          
000500*    02/19/89  DJT  0031  ADDED LSTACC FUNCTION PER STMT REQUEST.         
000510*    07/05/90  RCH  0058  FIXED ACCT-NUMBER WRAP WHEN FILE EMPTY.         
000520*    11/30/91  MWP  0077  FILE STATUS CHECKS NOW EVALUATE, NOT IF.        
000530*    04/08/93  DJT  0102  FIRST-CALL OPEN LOGIC ADDED, WAS OPEN           
000540*                         AND CLOSE EVERY CALL -- CPU TIME ISSUE.         
000550*    08/17/94  RCH  0119  ADDED CLOSEF FUNCTION, CLEAN SHUTDOWN.          
000560*    01/22/96  MWP  0140  MAX-10-ACCOUNT EDIT ADDED PER AUDIT.            
000570*    06/11/98  DJT  0151  Y2K -- TIMESTAMP CARRIES 4-DIGIT YEAR           
000580*                         THROUGHOUT, WAS 2-DIGIT IN CREATED-AT.          
000590*    01/04/99  DJT  0152  Y2K -- VERIFIED CENTURY WINDOW IN DATE          
000600*                         COMPARES, NO CHANGE REQUIRED.                   
000610*    05/19/00  MWP  0168  BALANCE FIELDS CONVERTED TO COMP-3 PER          
000620*                         STORAGE REVIEW.                                 
000630*    10/02/03  RCH  0190  ACCT-NUMBER SECONDARY LOOKUP REWRITTEN          
000640*                         AS SINGLE-PASS SCAN, WAS TWO PASSES.            
000650*    03/15/07  DJT  0205  ADDED COMMENTS FOR SOX CONTROL REVIEW.          
000660*    04/19/19  RCH  0219  AUD-2019-04 -- GETACC NOW RETURNS               
000670*                         ACCTNFFATAL ON ACCT-ID NOT FOUND, WAS           
000680*                         ACCTNF.  DRIVER ABENDS THE STEP ON THIS         
000690*                         CODE INSTEAD OF PRINTING A REJECT LINE.         
000700******************************************************************        
000710*                                                                         
000720 ENVIRONMENT DIVISION.                                                    
000730 CONFIGURATION SECTION.                                                   
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760*                                                                         
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790     SELECT LDGUSR ASSIGN TO LDGUSR                                       
000800         ORGANIZATION IS RELATIVE                                         
000810         ACCESS MODE IS RANDOM                                            
000820         RELATIVE KEY IS WS-USR-RRN                                       
000830         FILE STATUS IS FS-LDGUSR.                                        
000840*                                                                         
000850     SELECT LDGACC ASSIGN TO LDGACC                                       
000860         ORGANIZATION IS RELATIVE                                         
000870         ACCESS MODE IS DYNAMIC                                           
000880         RELATIVE KEY IS WS-ACC-RRN                                       
000890         FILE STATUS IS FS-LDGACC.                                        
000900*                                                                         
000910 DATA DIVISION.                                                           
000920 FILE SECTION.                                                            
000930*                                                                         
000940 FD  LDGUSR.                                                              
000950     COPY LDG-USRMST.                                                     
000960*                                                                         
000970 FD  LDGACC.                                                              
000980     COPY LDG-ACCMST.                                                     
000990*                                                                         
001000 WORKING-STORAGE SECTION.                                                 
001010*=======================*                                                 
001020 77  FILLER           PIC X(26) VALUE '* START WORKING-STORAGE *'.        
001030*                                                                         
001040*----------- ARCHIVOS -------------------------------------------         
001050 77  FS-LDGUSR         PIC XX        VALUE SPACES.                        
001060 77  FS-LDGACC         PIC XX        VALUE SPACES.                        
001070 77  WS-USR-RRN        PIC 9(09)     USAGE COMP.                          
001080 77  WS-ACC-RRN        PIC 9(09)     USAGE COMP.                          
001090*                                                                         
001100 77  WS-FIRST-CALL-SW  PIC X         VALUE 'Y'.                           
001110     88  WS-FIRST-CALL              VALUE 'Y'.                            
001120     88  WS-NOT-FIRST-CALL          VALUE 'N'.                            
001130*                                                                         
001140 77  WS-EOF-SW         PIC X         VALUE 'N'.                           
001150     88  WS-ACC-EOF                 VALUE 'Y'.                            
001160     88  WS-ACC-NOT-EOF             VALUE 'N'.                            
001170*                                                                         
001180*----------- ACUMULADORES ---------------------------------------         
001190 77  WS-ACCT-COUNT-USER PIC 9(02)    USAGE COMP.                          
001200 77  WS-HIGH-ACCT-ID    PIC 9(09)    USAGE COMP   VALUE ZERO.             
001210 77  WS-HIGH-ACCT-NUM   PIC 9(10)    USAGE COMP   VALUE ZERO.             
001220 77  WS-ANY-ACCT-SW     PIC X        VALUE 'N'.                           
001230     88  WS-ANY-ACCT-FOUND            VALUE 'Y'.                          
001240     88  WS-NO-ACCT-FOUND             VALUE 'N'.                          
001250*                                                                         
001260*----------- FECHA Y HORA ---------------------------------------         
001270 01  WS-CURRENT-DATE.                                                     
001280     03  WS-CD-YYYY          PIC 9(04).                                   
001290     03  WS-CD-MM            PIC 9(02).                                   
001300     03  WS-CD-DD             PIC 9(02).                                  
001310     03  FILLER               PIC X(01).                                  
001320     03  FILLER               PIC X(01).                                  
001330*                                                                         
001340 01  WS-CURRENT-TIME.                                                     
001350     03  WS-CT-HH             PIC 9(02).                                  
001360     03  WS-CT-MIN            PIC 9(02).                                  
001370     03  WS-CT-SS             PIC 9(02).                                  
001380     03  WS-CT-HS             PIC 9(02).                                  
001390     03  FILLER               PIC X(01).                                  
001400     03  FILLER               PIC X(01).                                  
001410*                                                                         
001420 01  WS-TIMESTAMP-OUT         PIC X(26).                                  
001430 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-OUT.                       
001440     03  WS-TSP-YYYY          PIC 9(04).                                  
001450     03  FILLER               PIC X.                                      
001460     03  WS-TSP-MM            PIC 9(02).                                  
001470     03  FILLER               PIC X.                                      
001480     03  WS-TSP-DD            PIC 9(02).                                  
001490     03  FILLER               PIC X.                                      
001500     03  WS-TSP-HH            PIC 9(02).                                  
001510     03  FILLER               PIC X.                                      
001520     03  WS-TSP-MIN           PIC 9(02).                                  
001530     03  FILLER               PIC X.                                      
001540     03  WS-TSP-SS            PIC 9(02).                                  
001550     03  FILLER               PIC X.                                      
001560     03  WS-TSP-MICRO         PIC 9(06).                                  
001570*                                                                         
001580*----------------------------------------------------------------         
001590 LINKAGE SECTION.                                                         
001600*================*                                                        
001610     COPY LDG-ACCCOM.                                                     
001620*                                                                         
001630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001640 PROCEDURE DIVISION USING ACCT-SVC-COMMAREA.                              
001650*                                                                         
001660 MAIN-PROGRAM-I.                                                          
001670*                                                                         
001680     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
001690     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
001700     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
001710*                                                                         
001720 MAIN-PROGRAM-F. GOBACK.                                                  
001730*                                                                         
001740*------------------------------------------------------------             
001750 1000-INICIO-I.                                                           
001760*                                                                         
001770     IF WS-FIRST-CALL THEN                                                
001780        OPEN I-O LDGUSR                                                   
001790        OPEN I-O LDGACC                                                   
001800        SET WS-NOT-FIRST-CALL TO TRUE                                     
001810     END-IF.                                                              
001820*                                                                         
001830 1000-INICIO-F. EXIT.                                                     
001840*                                                                         
001850*------------------------------------------------------------             
001860 2000-PROCESO-I.                                                          
001870*                                                                         
001880     MOVE SPACES TO ACM-RETURN-CODE                                       
001890*                                                                         
001900     EVALUATE TRUE                                                        
001910*                                                                         
001920        WHEN ACM-FUNC-CREATE                                              
001930       PERFORM 2100-CREATE-ACCOUNT-I THRU 2100-CREATE-ACCOUNT-F           
001940*                                                                         
001950        WHEN ACM-FUNC-DELETE                                              
001960       PERFORM 2200-DELETE-ACCOUNT-I THRU 2200-DELETE-ACCOUNT-F           
001970*                                                                         
001980        WHEN ACM-FUNC-LIST-ACCTS                                          
001990           PERFORM 2300-LIST-ACCOUNTS-I THRU 2300-LIST-ACCOUNTS-F         
002000*                                                                         
002010        WHEN ACM-FUNC-GET-ACCT                                            
002020           PERFORM 2400-GET-ACCOUNT-I   THRU 2400-GET-ACCOUNT-F           
002030*                                                                         
002040        WHEN ACM-FUNC-CLOSE                                               
002050           PERFORM 9000-CLOSE-FILES-I   THRU 9000-CLOSE-FILES-F           
002060*                                                                         
002070        WHEN OTHER                                                        
002080           MOVE 'BADFUNCTION ' TO ACM-RETURN-CODE                         
002090*                                                                         
002100     END-EVALUATE.                                                        
002110*                                                                         
002120 2000-PROCESO-F. EXIT.                                                    
002130*                                                                         
002140*------------------------------------------------------------             
002150 2100-CREATE-ACCOUNT-I.                                                   
002160*                                                                         
002170     PERFORM 2110-FIND-USER-I      THRU 2110-FIND-USER-F                  
002180*                                                                         
002190     IF ACM-RETURN-CODE = SPACES THEN                                     
002200        PERFORM 2120-COUNT-ACCTS-I THRU 2120-COUNT-ACCTS-F                
002210     END-IF                                                               
002220*                                                                         
002230     IF ACM-RETURN-CODE = SPACES                                          
002240        AND WS-ACCT-COUNT-USER = 10 THEN                                  
002250        MOVE 'MAXACCT10   ' TO ACM-RETURN-CODE                            
002260     END-IF                                                               
002270*                                                                         
002280     IF ACM-RETURN-CODE = SPACES THEN                                     
002290        PERFORM 2130-NEXT-ACCTNO-I THRU 2130-NEXT-ACCTNO-F                
002300        PERFORM 2140-WRITE-ACCOUNT-I THRU 2140-WRITE-ACCOUNT-F            
002310     END-IF.                                                              
002320*                                                                         
002330 2100-CREATE-ACCOUNT-F. EXIT.                                             
002340*                                                                         
002350*------------------------------------------------------------             
002360 2110-FIND-USER-I.                                                        
002370*                                                                         
002380     MOVE ACM-USER-ID TO WS-USR-RRN                                       
002390     READ LDGUSR                                                          
002400        INVALID KEY                                                       
002410           MOVE 'USRNF       ' TO ACM-RETURN-CODE                         
002420     END-READ.                                                            
002430*                                                                         
002440 2110-FIND-USER-F. EXIT.                                                  
002450*                                                                         
002460*------------------------------------------------------------             
002470*    SINGLE PASS OVER LDGACC -- TALLIES THIS USER'S ACCOUNTS              
002480*    AND TRACKS THE HIGHEST ACCT-ID/ACCT-NUMBER SEEN ON FILE              
002490 2120-COUNT-ACCTS-I.                                                      
002500*                                                                         
002510     MOVE ZERO  TO WS-ACCT-COUNT-USER                                     
002520     MOVE ZERO  TO WS-HIGH-ACCT-ID                                        
002530     MOVE ZERO  TO WS-HIGH-ACCT-NUM                                       
002540     SET WS-NO-ACCT-FOUND TO TRUE                                         
002550     SET WS-ACC-NOT-EOF   TO TRUE                                         
002560     MOVE 1 TO WS-ACC-RRN                                                 
002570     START LDGACC KEY IS NOT LESS THAN WS-ACC-RRN                         
002580        INVALID KEY                                                       
002590           SET WS-ACC-EOF TO TRUE                                         
002600     END-START                                                            
002610*                                                                         
002620     PERFORM 2121-SCAN-ONE-ACCT-I THRU 2121-SCAN-ONE-ACCT-F               
002630        UNTIL WS-ACC-EOF.                                                 
002640*                                                                         
002650 2120-COUNT-ACCTS-F. EXIT.                                                
002660*                                                                         
002670*------------------------------------------------------------             
002680*    ONE ITERATION OF THE 2120 SCAN -- READS ONE RECORD, THEN             
002690*    UPDATES THE RUNNING TALLY AND HIGH-WATER MARKS                       
002700 2121-SCAN-ONE-ACCT-I.                                                    
002710*                                                                         
002720     READ LDGACC NEXT RECORD                                              
002730        AT END                                                            
002740           SET WS-ACC-EOF TO TRUE                                         
002750        NOT AT END                                                        
002760           SET WS-ANY-ACCT-FOUND TO TRUE                                  
002770           IF ACC-USER-ID = ACM-USER-ID THEN                              
002780              ADD 1 TO WS-ACCT-COUNT-USER                                 
002790           END-IF                                                         
002800           IF ACC-ACCT-ID > WS-HIGH-ACCT-ID THEN                          
002810              MOVE ACC-ACCT-ID         TO WS-HIGH-ACCT-ID                 
002820              MOVE ACC-ACCT-NUMBER-NUM TO WS-HIGH-ACCT-NUM                
002830           END-IF                                                         
002840     END-READ.                                                            
002850*                                                                         
002860 2121-SCAN-ONE-ACCT-F. EXIT.                                              
002870*                                                                         
002880*------------------------------------------------------------             
002890 2130-NEXT-ACCTNO-I.                                                      
002900*                                                                         
002910     IF WS-NO-ACCT-FOUND THEN                                             
002920        MOVE 1000000000    TO WS-HIGH-ACCT-NUM                            
002930        MOVE ZERO           TO WS-HIGH-ACCT-ID                            
002940     ELSE                                                                 
002950        ADD 1 TO WS-HIGH-ACCT-NUM                                         
002960     END-IF.                                                              
002970*                                                                         
002980 2130-NEXT-ACCTNO-F. EXIT.                                                
002990*                                                                         
003000*------------------------------------------------------------             
003010 2140-WRITE-ACCOUNT-I.                                                    
003020*                                                                         
003030     PERFORM 7000-TIMESTAMP-I THRU 7000-TIMESTAMP-F                       
003040*                                                                         
003050     ADD 1 TO WS-HIGH-ACCT-ID                                             
003060     MOVE WS-HIGH-ACCT-ID      TO ACC-ACCT-ID                             
003070     MOVE ACM-USER-ID          TO ACC-USER-ID                             
003080     MOVE WS-HIGH-ACCT-NUM     TO ACC-ACCT-NUMBER-NUM                     
003090     SET  ACC-STS-IN-USE       TO TRUE                                    
003100     MOVE ACM-AMOUNT           TO ACC-ACCT-BALANCE                        
003110     MOVE WS-TIMESTAMP-OUT     TO ACC-REGISTERED-AT                       
003120     MOVE SPACES               TO ACC-UNREGISTERED-AT                     
003130     MOVE WS-HIGH-ACCT-ID      TO WS-ACC-RRN                              
003140*                                                                         
003150     WRITE ACCOUNT-MASTER-RECORD                                          
003160        INVALID KEY                                                       
003170           MOVE 'ACCTWRTERR  ' TO ACM-RETURN-CODE                         
003180     END-WRITE                                                            
003190*                                                                         
003200     IF ACM-RETURN-CODE = SPACES THEN                                     
003210        MOVE 'SUCCESS     '   TO ACM-RETURN-CODE                          
003220        MOVE ACC-USER-ID      TO ACM-OUT-USER-ID                          
003230        MOVE ACC-ACCT-NUMBER  TO ACM-OUT-ACCOUNT-NUMBER                   
003240        MOVE ACC-ACCT-BALANCE TO ACM-OUT-BALANCE                          
003250     END-IF.                                                              
003260*                                                                         
003270 2140-WRITE-ACCOUNT-F. EXIT.                                              
003280*                                                                         
003290*------------------------------------------------------------             
003300 2200-DELETE-ACCOUNT-I.                                                   
003310*                                                                         
003320     PERFORM 2110-FIND-USER-I        THRU 2110-FIND-USER-F                
003330*                                                                         
003340     IF ACM-RETURN-CODE = SPACES THEN                                     
003350        PERFORM 2210-FIND-ACCT-BY-NUM-I                                   
003360           THRU 2210-FIND-ACCT-BY-NUM-F                                   
003370     END-IF                                                               
003380*                                                                         
003390     IF ACM-RETURN-CODE = SPACES THEN                                     
003400        PERFORM 2220-VALIDATE-DELETE-I                                    
003410           THRU 2220-VALIDATE-DELETE-F                                    
003420     END-IF                                                               
003430*                                                                         
003440     IF ACM-RETURN-CODE = SPACES THEN                                     
003450        PERFORM 2230-CLOSE-ACCOUNT-I                                      
003460           THRU 2230-CLOSE-ACCOUNT-F                                      
003470     END-IF.                                                              
003480*                                                                         
003490 2200-DELETE-ACCOUNT-F. EXIT.                                             
003500*                                                                         
003510*------------------------------------------------------------             
003520*    SEQUENTIAL SCAN FOR THE ACCOUNT NUMBER REQUESTED -- NO               
003530*    SECONDARY INDEX EXISTS ON LDGACC (SEE LDG-ACCMST BANNER)             
003540 2210-FIND-ACCT-BY-NUM-I.                                                 
003550*                                                                         
003560     SET WS-ACC-NOT-EOF TO TRUE                                           
003570     MOVE 1 TO WS-ACC-RRN                                                 
003580     MOVE 'ACCTNF      ' TO ACM-RETURN-CODE                               
003590     START LDGACC KEY IS NOT LESS THAN WS-ACC-RRN                         
003600        INVALID KEY                                                       
003610           SET WS-ACC-EOF TO TRUE                                         
003620     END-START                                                            
003630*                                                                         
003640     PERFORM 2211-SCAN-ONE-BY-NUM-I THRU 2211-SCAN-ONE-BY-NUM-F           
003650        UNTIL WS-ACC-EOF.                                                 
003660*                                                                         
003670 2210-FIND-ACCT-BY-NUM-F. EXIT.                                           
003680*                                                                         
003690*------------------------------------------------------------             
003700*    ONE ITERATION OF THE 2210 SCAN                                       
003710 2211-SCAN-ONE-BY-NUM-I.                                                  
003720*                                                                         
003730     READ LDGACC NEXT RECORD                                              
003740        AT END                                                            
003750           SET WS-ACC-EOF TO TRUE                                         
003760        NOT AT END                                                        
003770           IF ACC-ACCT-NUMBER = ACM-ACCOUNT-NUMBER THEN                   
003780              MOVE SPACES TO ACM-RETURN-CODE                              
003790              SET WS-ACC-EOF TO TRUE                                      
003800           END-IF                                                         
003810     END-READ.                                                            
003820*                                                                         
003830 2211-SCAN-ONE-BY-NUM-F. EXIT.                                            
003840*                                                                         
003850*------------------------------------------------------------             
003860 2220-VALIDATE-DELETE-I.                                                  
003870*                                                                         
003880     EVALUATE TRUE                                                        
003890*                                                                         
003900        WHEN ACC-USER-ID NOT EQUAL ACM-USER-ID                            
003910           MOVE 'OWNERMISMAT ' TO ACM-RETURN-CODE                         
003920*                                                                         
003930        WHEN ACC-STS-UNREGISTERED                                         
003940           MOVE 'ALRDYUNREG  ' TO ACM-RETURN-CODE                         
003950*                                                                         
003960        WHEN ACC-ACCT-BALANCE > ZERO                                      
003970           MOVE 'BALNOTEMPTY ' TO ACM-RETURN-CODE                         
003980*                                                                         
003990        WHEN OTHER                                                        
004000           CONTINUE                                                       
004010*                                                                         
004020     END-EVALUATE.                                                        
004030*                                                                         
004040 2220-VALIDATE-DELETE-F. EXIT.                                            
004050*                                                                         
004060*------------------------------------------------------------             
004070 2230-CLOSE-ACCOUNT-I.                                                    
004080*                                                                         
004090     PERFORM 7000-TIMESTAMP-I THRU 7000-TIMESTAMP-F                       
004100*                                                                         
004110     SET  ACC-STS-UNREGISTERED TO TRUE                                    
004120     MOVE WS-TIMESTAMP-OUT     TO ACC-UNREGISTERED-AT                     
004130     MOVE ACC-ACCT-ID          TO WS-ACC-RRN                              
004140*                                                                         
004150     REWRITE ACCOUNT-MASTER-RECORD                                        
004160        INVALID KEY                                                       
004170           MOVE 'ACCTWRTERR  ' TO ACM-RETURN-CODE                         
004180     END-REWRITE                                                          
004190*                                                                         
004200     IF ACM-RETURN-CODE = SPACES THEN                                     
004210        MOVE 'SUCCESS     '   TO ACM-RETURN-CODE                          
004220        MOVE ACC-USER-ID      TO ACM-OUT-USER-ID                          
004230        MOVE ACC-ACCT-NUMBER  TO ACM-OUT-ACCOUNT-NUMBER                   
004240        MOVE ACC-ACCT-BALANCE TO ACM-OUT-BALANCE                          
004250     END-IF.                                                              
004260*                                                                         
004270 2230-CLOSE-ACCOUNT-F. EXIT.                                              
004280*                                                                         
004290*------------------------------------------------------------             
004300 2300-LIST-ACCOUNTS-I.                                                    
004310*                                                                         
004320     PERFORM 2110-FIND-USER-I THRU 2110-FIND-USER-F                       
004330*                                                                         
004340     IF ACM-RETURN-CODE = SPACES THEN                                     
004350        MOVE ZERO  TO ACM-LIST-COUNT                                      
004360        SET WS-ACC-NOT-EOF TO TRUE                                        
004370        MOVE 1 TO WS-ACC-RRN                                              
004380        START LDGACC KEY IS NOT LESS THAN WS-ACC-RRN                      
004390           INVALID KEY                                                    
004400              SET WS-ACC-EOF TO TRUE                                      
004410        END-START                                                         
004420*                                                                         
004430        PERFORM 2301-SCAN-ONE-FOR-LIST-I                                  
004440           THRU 2301-SCAN-ONE-FOR-LIST-F                                  
004450           UNTIL WS-ACC-EOF OR ACM-LIST-COUNT = 10                        
004460        MOVE 'SUCCESS     ' TO ACM-RETURN-CODE                            
004470     END-IF.                                                              
004480*                                                                         
004490 2300-LIST-ACCOUNTS-F. EXIT.                                              
004500*                                                                         
004510*------------------------------------------------------------             
004520*    ONE ITERATION OF THE 2300 SCAN                                       
004530 2301-SCAN-ONE-FOR-LIST-I.                                                
004540*                                                                         
004550     READ LDGACC NEXT RECORD                                              
004560        AT END                                                            
004570           SET WS-ACC-EOF TO TRUE                                         
004580        NOT AT END                                                        
004590           IF ACC-USER-ID = ACM-USER-ID THEN                              
004600              ADD 1 TO ACM-LIST-COUNT                                     
004610              MOVE ACC-ACCT-NUMBER  TO                                    
004620                   ACM-LIST-ACCT-NO(ACM-LIST-COUNT)                       
004630              MOVE ACC-ACCT-BALANCE TO                                    
004640                   ACM-LIST-BALANCE(ACM-LIST-COUNT)                       
004650           END-IF                                                         
004660     END-READ.                                                            
004670*                                                                         
004680 2301-SCAN-ONE-FOR-LIST-F. EXIT.                                          
004690*                                                                         
004700*------------------------------------------------------------             
004710*    AUD-2019-04 FINDING -- GETACC'S ACCOUNT-ID COMES FROM THE            
004720*    INPUT TRANSACTION STREAM (LDGIN), NOT FROM A USER LOOKUP,            
004730*    SO A MISS HERE MEANS THE INPUT FILE ITSELF IS BAD (BAD KEY           
004740*    OR OUT-OF-SYNC EXTRACT) -- THIS IS A HARD LOOKUP FAILURE,            
004750*    NOT A RECOVERABLE BUSINESS REJECTION LIKE THE OTHER CODES            
004760*    ABOVE.  RETURNS ACCTNFFATAL SO THE DRIVER CAN ESCALATE AND           
004770*    END THE RUN INSTEAD OF PRINTING A NORMAL REJECT LINE.                
004780 2400-GET-ACCOUNT-I.                                                      
004790*                                                                         
004800     MOVE ACM-ACCOUNT-ID TO WS-ACC-RRN                                    
004810     READ LDGACC                                                          
004820        INVALID KEY                                                       
004830           MOVE 'ACCTNFFATAL ' TO ACM-RETURN-CODE                         
004840     END-READ                                                             
004850*                                                                         
004860     IF ACM-RETURN-CODE = SPACES THEN                                     
004870        MOVE 'SUCCESS     '   TO ACM-RETURN-CODE                          
004880        MOVE ACC-USER-ID      TO ACM-OUT-USER-ID                          
004890        MOVE ACC-ACCT-NUMBER  TO ACM-OUT-ACCOUNT-NUMBER                   
004900        MOVE ACC-ACCT-BALANCE TO ACM-OUT-BALANCE                          
004910     END-IF.                                                              
004920*                                                                         
004930 2400-GET-ACCOUNT-F. EXIT.                                                
004940*                                                                         
004950*------------------------------------------------------------             
004960 7000-TIMESTAMP-I.                                                        
004970*                                                                         
004980     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                            
004990     ACCEPT WS-CURRENT-TIME FROM TIME                                     
005000*                                                                         
005010     MOVE WS-CD-YYYY  TO WS-TSP-YYYY                                      
005020     MOVE WS-CD-MM    TO WS-TSP-MM                                        
005030     MOVE WS-CD-DD    TO WS-TSP-DD                                        
005040     MOVE WS-CT-HH    TO WS-TSP-HH                                        
005050     MOVE WS-CT-MIN   TO WS-TSP-MIN                                       
005060     MOVE WS-CT-SS    TO WS-TSP-SS                                        
005070     COMPUTE WS-TSP-MICRO = WS-CT-HS * 10000                              
005080     MOVE '-' TO WS-TIMESTAMP-OUT(5:1)                                    
005090     MOVE '-' TO WS-TIMESTAMP-OUT(8:1)                                    
005100     MOVE '-' TO WS-TIMESTAMP-OUT(11:1)                                   
005110     MOVE '.' TO WS-TIMESTAMP-OUT(14:1)                                   
005120     MOVE '.' TO WS-TIMESTAMP-OUT(17:1)                                   
005130     MOVE '.' TO WS-TIMESTAMP-OUT(20:1).                                  
005140*                                                                         
005150 7000-TIMESTAMP-F. EXIT.                                                  
005160*                                                                         
005170*------------------------------------------------------------             
005180 9000-CLOSE-FILES-I.                                                      
005190*                                                                         
005200     IF WS-NOT-FIRST-CALL THEN                                            
005210        CLOSE LDGUSR                                                      
005220        CLOSE LDGACC                                                      
005230     END-IF.                                                              
005240*                                                                         
005250 9000-CLOSE-FILES-F. EXIT.                                                
005260*                                                                         
005270*------------------------------------------------------------             
005280 9999-FINAL-I.                                                            
005290*                                                                         
005300     CONTINUE.                                                            
005310*                                                                         
005320 9999-FINAL-F. EXIT.                                                      
005330                                                                          
