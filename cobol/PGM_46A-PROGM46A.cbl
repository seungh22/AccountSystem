000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PROGM46A.                                                
000120 AUTHOR.         R C HANLEY.                                              
000130 INSTALLATION.   LEDGER SYSTEMS GROUP.                                    
000140 DATE-WRITTEN.   06/20/88.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000170*                                                                         
000180******************************************************************        
000190*    LEDGER BATCH DRIVER / REGISTER REPORT                       *        
000200*    ======================================                      *        
000210*    READS ONE BATCH REQUEST PER LINE FROM LDGIN, CALLS THE      *        
000220*    ACCOUNT SERVICE (PGMACCSV) OR THE TRANSACTION SERVICE       *        
000230*    (PGMTRXSV) TO CARRY OUT THE REQUEST, AND PRINTS A DETAIL    *        
000240*    LINE PER REQUEST ON THE LEDGER REGISTER (LDGRPT).  A        *        
000250*    CONTROL BREAK BY REQ-TYPE PRINTS COUNT AND AMOUNT TOTALS    *        
000260*    FOR EACH REQUEST TYPE, AND A GRAND-TOTAL LINE IS PRINTED    *        
000270*    AT END OF JOB.  THIS PROGRAM OWNS NO MASTER FILE -- IT      *        
000280*    CALLS PGMACCSV AND PGMTRXSV FOR ALL MASTER-FILE I-O AND     *        
000290*    ISSUES A CLOSEF CALL TO EACH AT END OF JOB.                 *        
000300*                                                                *        
000310*    REQUEST TYPES (SEE LDG-RQSTIN) AND THE SERVICE EACH ONE     *        
000320*    DRIVES --                                                   *        
000330*       CREATE   PGMACCSV  OPEN A NEW ACCOUNT FOR A USER         *        
000340*       DELETE   PGMACCSV  CLOSE AN ACCOUNT, BALANCE MUST BE 0   *        
000350*       LSTACC   PGMACCSV  LIST A USER'S ACCOUNTS                *        
000360*       GETACC   PGMACCSV  RETRIEVE ONE ACCOUNT BY SURROGATE ID  *        
000370*       USE      PGMTRXSV  DEBIT AN ACCOUNT                      *        
000380*       FAILUS   PGMTRXSV  LOG A USE THE DRIVER REJECTED         *        
000390*       CANCEL   PGMTRXSV  REVERSE A PRIOR USE                   *        
000400*       QUERY    PGMTRXSV  RETRIEVE A TRANSACTION BY BUSINESS ID *        
000410*                                                                *        
000420******************************************************************        
000430*    CHANGE LOG                                                           
000440*    ----------                                                           
000450*    06/20/88  RCH  0001  ORIGINAL CODING, CREATE/DELETE/USE              
000460*                         ONLY, NO REPORT BREAK.                          
000470*    11/02/88  DJT  0018  ADDED CONTROL BREAK AND TOTALS PAGE             
000480*                         PER ACCOUNTING REQUEST.                         
000490*    03/09/89  RCH  0034  ADDED QUERY AND LSTACC DISPATCH.                
000500*    08/19/90  MWP  0062  ADDED GETACC DISPATCH.                          
000510*    02/15/92  RCH  0085  ADDED CANCEL DISPATCH.                          
000520*    08/23/94  RCH  0120  DRIVER NOW ISSUES CLOSEF CALLS AT END           
000530*                         OF JOB, WAS LEAVING FILES OPEN FOR              
000540*                         OPERATOR TO CANCEL THE REGION.                  
000550*    01/23/96  MWP  0141  ADDED FAILUS DISPATCH PER RECON                 
000560*                         FINDING 140 ON PGMTRXSV.                        
000570*    06/12/98  DJT  0151  Y2K -- RUN DATE ON TITLE LINE CARRIES           
000580*                         4-DIGIT YEAR, WAS 2-DIGIT.                      
000590*    05/20/00  MWP  0168  AMOUNT TOTALS CONVERTED TO COMP-3 PER           
000600*                         STORAGE REVIEW.                                 
000610*    10/03/03  RCH  0191  LSTACC NOW PRINTS ONE DETAIL LINE PER           
000620*                         ACCOUNT RETURNED, WAS ONE SUMMARY LINE.         
000630*    03/16/07  DJT  0206  ADDED COMMENTS FOR SOX CONTROL REVIEW.          
000640*    04/19/19  RCH  0219  AUD-2019-04 -- GETACC ABENDS THE STEP ON        
000650*                         ACCTNFFATAL FROM PGMACCSV INSTEAD OF            
000660*                         PRINTING A REJECT LINE, PER AUDIT FINDING.      
000670*    06/02/21  MWP  0227  QUERY DETAIL LINE NOW CARRIES THE ACCOUNT       
000680*                         NUMBER, WAS BLANK -- PGMTRXSV RESOLVES IT       
000690*                         FROM TRX-ACCOUNT-ID (SEE LDG-TRXCOM).           
000700*    06/02/21  MWP  0228  CREATE NO LONGER FEEDS ITS OPENING              
000710*                         BALANCE INTO THE SIGNED GRAND TOTAL --          
000720*                         TOTAL IS USE/CANCEL POSTINGS ONLY.              
000730******************************************************************        
000740*                                                                         
000750 ENVIRONMENT DIVISION.                                                    
000760 CONFIGURATION SECTION.                                                   
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790*                                                                         
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT LDGIN ASSIGN TO LDGIN                                         
000830         ORGANIZATION IS LINE SEQUENTIAL                                  
000840         FILE STATUS IS FS-LDGIN.                                         
000850*                                                                         
000860     SELECT LDGRPT ASSIGN TO LDGRPT                                       
000870         ORGANIZATION IS LINE SEQUENTIAL                                  
000880         FILE STATUS IS FS-LDGRPT.                                        
000890*                                                                         
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920*                                                                         
000930 FD  LDGIN.                                                               
000940     COPY LDG-RQSTIN.                                                     
000950*                                                                         
000960 FD  LDGRPT.                                                              
000970 01  REPORT-LINE.                                                         
000980     05  RPT-LINE-TEXT           PIC X(128).                              
000990     05  FILLER                  PIC X(004).                              
001000*                                                                         
001010 WORKING-STORAGE SECTION.                                                 
001020*========================*                                                
001030*----------- STATUS ARCHIVOS -----------------------------------          
001040 77  FS-LDGIN                PIC XX       VALUE SPACES.                   
001050 77  FS-LDGRPT               PIC XX       VALUE SPACES.                   
001060*                                                                         
001070 77  WS-STATUS-FIN           PIC X        VALUE 'N'.                      
001080     88  WS-FIN-LECTURA             VALUE 'Y'.                            
001090     88  WS-NO-FIN-LECTURA          VALUE 'N'.                            
001100*                                                                         
001110*----------- CORTE DE CONTROL POR REQ-TYPE ----------------------         
001120 77  WS-REQ-TYPE-ANT          PIC X(06)   VALUE SPACES.                   
001130 77  WS-TYPE-CANT             PIC 9(07)   COMP     VALUE ZERO.            
001140 77  WS-TYPE-AMT-SUM          PIC S9(13)  COMP-3   VALUE ZERO.            
001150*                                                                         
001160*----------- ACUMULADORES DE CIERRE DE CORRIDA ------------------         
001170 77  WS-TOT-RECORDS           PIC 9(07)   COMP     VALUE ZERO.            
001180 77  WS-TOT-REJECTED          PIC 9(07)   COMP     VALUE ZERO.            
001190 77  WS-TOT-AMOUNT            PIC S9(13)  COMP-3   VALUE ZERO.            
001200*                                                                         
001210*----------- CAMPOS DE TRABAJO DEL DETALLE -----------------------        
001220 77  WS-DTL-TYPE              PIC X(06)   VALUE SPACES.                   
001230 77  WS-DTL-ACCT-NO           PIC X(10)   VALUE SPACES.                   
001240 77  WS-DTL-AMOUNT            PIC S9(13)  COMP-3   VALUE ZERO.            
001250 77  WS-DTL-RESULT            PIC X(12)   VALUE SPACES.                   
001260 77  WS-DTL-BALANCE           PIC S9(13)  COMP-3   VALUE ZERO.            
001270 77  WS-DTL-SIGNED-AMT        PIC S9(13)  COMP-3   VALUE ZERO.            
001280*                                                                         
001290*----------- AREA DE TRABAJO PARA LA IMPRESION DEL MONTO ---------        
001300*    WHOLE/FILL SPLIT BELOW DATES FROM WHEN THIS FIELD CARRIED 2          
001310*    DECIMAL PLACES -- NOT NEEDED SINCE AMOUNTS WENT WHOLE-UNIT           
001320*    ONLY (SEE LDG-ACCMST), BUT LEFT IN PLACE RATHER THAN RISK            
001330*    A RESIZE OF WS-DETAIL-AMOUNT-WORK THIS LATE IN THE SYSTEM'S          
001340*    LIFE.  HARMLESS -- NEITHER ALT VIEW IS READ BY ANY PARAGRAPH.        
001350 01  WS-DETAIL-AMOUNT-WORK.                                               
001360     05  WS-DAW-AMOUNT         PIC S9(13).                                
001370 01  WS-DETAIL-AMOUNT-ALT REDEFINES WS-DETAIL-AMOUNT-WORK.                
001380     05  WS-DAW-WHOLE          PIC S9(11).                                
001390     05  WS-DAW-FILL           PIC 99.                                    
001400*                                                                         
001410 01  WS-DETAIL-BALANCE-WORK.                                              
001420     05  WS-DBW-BALANCE        PIC S9(13).                                
001430 01  WS-DETAIL-BALANCE-ALT REDEFINES WS-DETAIL-BALANCE-WORK.              
001440     05  WS-DBW-WHOLE          PIC S9(11).                                
001450     05  WS-DBW-FILL           PIC 99.                                    
001460*                                                                         
001470*-----------  FECHA DE PROCESO DE LA CORRIDA  --------------------        
001480 01  WS-TODAY-DATE.                                                       
001490     05  WS-TD-YY              PIC 9(02).                                 
001500     05  WS-TD-MM              PIC 9(02).                                 
001510     05  WS-TD-DD              PIC 9(02).                                 
001520 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE PIC 9(06).                 
001530*                                                                         
001540 01  WS-RUN-DATE-EDIT.                                                    
001550     05  WS-RDE-MM             PIC 99.                                    
001560     05  FILLER                PIC X        VALUE '/'.                    
001570     05  WS-RDE-DD             PIC 99.                                    
001580     05  FILLER                PIC X        VALUE '/'.                    
001590     05  FILLER                PIC 99       VALUE 20.                     
001600     05  WS-RDE-YY             PIC 99.                                    
001610*                                                                         
001620*-----------  LIST-ACCOUNT SUBSCRIPT  ----------------------              
001630 77  WS-LIST-IX               PIC 9(02)   COMP     VALUE ZERO.            
001640*                                                                         
001650*///////// COPYS PARA EL COMMAREA DE SERVICIOS ///////////////            
001660*    COPY LDG-ACCCOM.                                                     
001670     COPY LDG-ACCCOM.                                                     
001680*    COPY LDG-TRXCOM.                                                     
001690     COPY LDG-TRXCOM.                                                     
001700*                                                                         
001710*///////// COPYS PARA EL DETALLE DE IMPRESION ////////////////            
001720     COPY LDG-RPTLIN.                                                     
001730*                                                                         
001740*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
001750 PROCEDURE DIVISION.                                                      
001760*                                                                         
001770 MAIN-PROGRAM-I.                                                          
001780*                                                                         
001790     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.                          
001800     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F                          
001810                            UNTIL WS-FIN-LECTURA.                         
001820     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.                           
001830*                                                                         
001840 MAIN-PROGRAM-F. GOBACK.                                                  
001850*                                                                         
001860*-----------------------------------------------------------------        
001870 1000-INICIO-I.                                                           
001880*                                                                         
001890     SET WS-NO-FIN-LECTURA TO TRUE.                                       
001900     ACCEPT WS-TODAY-DATE FROM DATE.                                      
001910     MOVE WS-TD-MM TO WS-RDE-MM.                                          
001920     MOVE WS-TD-DD TO WS-RDE-DD.                                          
001930     MOVE WS-TD-YY TO WS-RDE-YY.                                          
001940     MOVE WS-RUN-DATE-EDIT TO RPT-RUN-DATE.                               
001950*                                                                         
001960     OPEN INPUT LDGIN.                                                    
001970     IF FS-LDGIN IS NOT EQUAL '00'                                        
001980        DISPLAY '* ERROR EN OPEN LDGIN = ' FS-LDGIN                       
001990        MOVE 9999 TO RETURN-CODE                                          
002000        SET WS-FIN-LECTURA TO TRUE                                        
002010     END-IF.                                                              
002020*                                                                         
002030     OPEN OUTPUT LDGRPT.                                                  
002040     IF FS-LDGRPT IS NOT EQUAL '00'                                       
002050        DISPLAY '* ERROR EN OPEN LDGRPT = ' FS-LDGRPT                     
002060        MOVE 9999 TO RETURN-CODE                                          
002070        SET WS-FIN-LECTURA TO TRUE                                        
002080     END-IF.                                                              
002090*                                                                         
002100     IF NOT WS-FIN-LECTURA                                                
002110        PERFORM 6500-WRITE-TITLE-I THRU 6500-WRITE-TITLE-F                
002120        PERFORM 6600-WRITE-HDR-I   THRU 6600-WRITE-HDR-F                  
002130     END-IF.                                                              
002140*                                                                         
002150     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
002160*                                                                         
002170     IF WS-FIN-LECTURA                                                    
002180        DISPLAY '* ARCHIVO LDGIN VACIO EN INICIO'                         
002190     ELSE                                                                 
002200        MOVE REQ-TYPE TO WS-REQ-TYPE-ANT                                  
002210     END-IF.                                                              
002220*                                                                         
002230 1000-INICIO-F. EXIT.                                                     
002240*                                                                         
002250*-----------------------------------------------------------------        
002260 2000-PROCESO-I.                                                          
002270*                                                                         
002280     PERFORM 3000-DESPACHAR-I THRU 3000-DESPACHAR-F.                      
002290     PERFORM 6700-WRITE-DETAIL-I THRU 6700-WRITE-DETAIL-F.                
002300*                                                                         
002310     IF REQ-TYPE IS EQUAL WS-REQ-TYPE-ANT                                 
002320        ADD 1 TO WS-TYPE-CANT                                             
002330        ADD WS-DTL-SIGNED-AMT TO WS-TYPE-AMT-SUM                          
002340     ELSE                                                                 
002350        PERFORM 6800-WRITE-BREAK-I THRU 6800-WRITE-BREAK-F                
002360        MOVE REQ-TYPE TO WS-REQ-TYPE-ANT                                  
002370        MOVE 1 TO WS-TYPE-CANT                                            
002380        MOVE WS-DTL-SIGNED-AMT TO WS-TYPE-AMT-SUM                         
002390     END-IF.                                                              
002400*                                                                         
002410     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
002420*                                                                         
002430     IF WS-FIN-LECTURA                                                    
002440        PERFORM 6800-WRITE-BREAK-I THRU 6800-WRITE-BREAK-F                
002450     END-IF.                                                              
002460*                                                                         
002470 2000-PROCESO-F. EXIT.                                                    
002480*                                                                         
002490*-----------------------------------------------------------------        
002500 2100-LEER-I.                                                             
002510*                                                                         
002520     READ LDGIN                                                           
002530          AT END SET WS-FIN-LECTURA TO TRUE.                              
002540*                                                                         
002550     EVALUATE FS-LDGIN                                                    
002560        WHEN '00'                                                         
002570           ADD 1 TO WS-TOT-RECORDS                                        
002580        WHEN '10'                                                         
002590           SET WS-FIN-LECTURA TO TRUE                                     
002600        WHEN OTHER                                                        
002610           DISPLAY '* ERROR EN LECTURA LDGIN = ' FS-LDGIN                 
002620           SET WS-FIN-LECTURA TO TRUE                                     
002630     END-EVALUATE.                                                        
002640*                                                                         
002650 2100-LEER-F. EXIT.                                                       
002660*                                                                         
002670*-----------------------------------------------------------------        
002680 3000-DESPACHAR-I.                                                        
002690*                                                                         
002700     MOVE SPACES TO WS-DTL-TYPE WS-DTL-ACCT-NO WS-DTL-RESULT.             
002710     MOVE ZERO   TO WS-DTL-AMOUNT WS-DTL-BALANCE                          
002720                   WS-DTL-SIGNED-AMT.                                     
002730     MOVE REQ-TYPE TO WS-DTL-TYPE.                                        
002740*                                                                         
002750     EVALUATE TRUE                                                        
002760        WHEN REQ-TYPE-CREATE                                              
002770           PERFORM 3100-DO-CREATE-I THRU 3100-DO-CREATE-F                 
002780        WHEN REQ-TYPE-DELETE                                              
002790           PERFORM 3200-DO-DELETE-I THRU 3200-DO-DELETE-F                 
002800        WHEN REQ-TYPE-LIST-ACCTS                                          
002810           PERFORM 3300-DO-LSTACC-I THRU 3300-DO-LSTACC-F                 
002820        WHEN REQ-TYPE-GET-ACCT                                            
002830           PERFORM 3400-DO-GETACC-I THRU 3400-DO-GETACC-F                 
002840        WHEN REQ-TYPE-USE                                                 
002850           PERFORM 3500-DO-USE-I    THRU 3500-DO-USE-F                    
002860        WHEN REQ-TYPE-FAILED-USE                                          
002870           PERFORM 3600-DO-FAILUS-I THRU 3600-DO-FAILUS-F                 
002880        WHEN REQ-TYPE-CANCEL                                              
002890           PERFORM 3700-DO-CANCEL-I THRU 3700-DO-CANCEL-F                 
002900        WHEN REQ-TYPE-QUERY                                               
002910           PERFORM 3800-DO-QUERY-I  THRU 3800-DO-QUERY-F                  
002920        WHEN OTHER                                                        
002930           MOVE 'BADREQTYPE  ' TO WS-DTL-RESULT                           
002940           ADD 1 TO WS-TOT-REJECTED                                       
002950     END-EVALUATE.                                                        
002960*                                                                         
002970 3000-DESPACHAR-F. EXIT.                                                  
002980*                                                                         
002990*-----------------------------------------------------------------        
003000 3100-DO-CREATE-I.                                                        
003010*                                                                         
003020     SET ACM-FUNC-CREATE TO TRUE.                                         
003030     MOVE REQ-USER-ID TO ACM-USER-ID.                                     
003040     MOVE REQ-AMOUNT  TO ACM-AMOUNT.                                      
003050     CALL 'PGMACCSV' USING ACCT-SVC-COMMAREA.                             
003060*                                                                         
003070     MOVE ACM-OUT-ACCOUNT-NUMBER TO WS-DTL-ACCT-NO.                       
003080     MOVE REQ-AMOUNT              TO WS-DTL-AMOUNT.                       
003090     MOVE ACM-RETURN-CODE         TO WS-DTL-RESULT.                       
003100     MOVE ACM-OUT-BALANCE         TO WS-DTL-BALANCE.                      
003110*    OPENING BALANCE IS NOT A USE/CANCEL POSTING -- DOES NOT              
003120*    COUNT TOWARD THE RUN'S NET-AMOUNT-POSTED GRAND TOTAL                 
003130     MOVE ZERO TO WS-DTL-SIGNED-AMT.                                      
003140     IF ACM-RETURN-CODE IS NOT EQUAL 'SUCCESS'                            
003150        ADD 1 TO WS-TOT-REJECTED                                          
003160     END-IF.                                                              
003170*                                                                         
003180 3100-DO-CREATE-F. EXIT.                                                  
003190*                                                                         
003200*-----------------------------------------------------------------        
003210 3200-DO-DELETE-I.                                                        
003220*                                                                         
003230     SET ACM-FUNC-DELETE TO TRUE.                                         
003240     MOVE REQ-USER-ID          TO ACM-USER-ID.                            
003250     MOVE REQ-ACCOUNT-NUMBER   TO ACM-ACCOUNT-NUMBER.                     
003260     CALL 'PGMACCSV' USING ACCT-SVC-COMMAREA.                             
003270*                                                                         
003280     MOVE ACM-OUT-ACCOUNT-NUMBER TO WS-DTL-ACCT-NO.                       
003290     MOVE ACM-RETURN-CODE         TO WS-DTL-RESULT.                       
003300     MOVE ACM-OUT-BALANCE         TO WS-DTL-BALANCE.                      
003310     IF ACM-RETURN-CODE IS NOT EQUAL 'SUCCESS'                            
003320        ADD 1 TO WS-TOT-REJECTED                                          
003330     END-IF.                                                              
003340*                                                                         
003350 3200-DO-DELETE-F. EXIT.                                                  
003360*                                                                         
003370*-----------------------------------------------------------------        
003380*    LSTACC RETURNS UP TO 10 ACCOUNTS IN ONE CALL (SEE LDG-ACCCOM)        
003390*    -- ONE DETAIL LINE IS PRINTED PER ACCOUNT RETURNED.  THE             
003400*    CALLING PARAGRAPH'S OWN DETAIL LINE (FOR THE LSTACC REQUEST          
003410*    ITSELF) CARRIES THE OVERALL RETURN CODE AND NO AMOUNT.               
003420 3300-DO-LSTACC-I.                                                        
003430*                                                                         
003440     SET ACM-FUNC-LIST-ACCTS TO TRUE.                                     
003450     MOVE REQ-USER-ID TO ACM-USER-ID.                                     
003460     CALL 'PGMACCSV' USING ACCT-SVC-COMMAREA.                             
003470*                                                                         
003480     MOVE ACM-RETURN-CODE TO WS-DTL-RESULT.                               
003490     MOVE ZERO TO WS-LIST-IX.                                             
003500     IF ACM-RETURN-CODE IS EQUAL 'SUCCESS'                                
003510        PERFORM 3301-PRINT-ACCT-ENTRY-I                                   
003520           THRU 3301-PRINT-ACCT-ENTRY-F                                   
003530                UNTIL WS-LIST-IX IS EQUAL ACM-LIST-COUNT                  
003540     ELSE                                                                 
003550        ADD 1 TO WS-TOT-REJECTED                                          
003560     END-IF.                                                              
003570*                                                                         
003580 3300-DO-LSTACC-F. EXIT.                                                  
003590*                                                                         
003600*-----------------------------------------------------------------        
003610 3301-PRINT-ACCT-ENTRY-I.                                                 
003620*                                                                         
003630     ADD 1 TO WS-LIST-IX.                                                 
003640     MOVE SPACES TO RPT-DETAIL-LINE.                                      
003650     MOVE 'LSTACC' TO RPT-DTL-TYPE.                                       
003660     MOVE ACM-LIST-ACCT-NO (WS-LIST-IX) TO RPT-DTL-ACCT-NO.               
003670     MOVE ACM-LIST-BALANCE (WS-LIST-IX) TO RPT-DTL-BALANCE.               
003680     MOVE 'SUCCESS'                TO RPT-DTL-RESULT.                     
003690     MOVE ZERO                          TO RPT-DTL-AMOUNT.                
003700     MOVE RPT-DETAIL-LINE TO REPORT-LINE.                                 
003710     WRITE REPORT-LINE AFTER 1.                                           
003720     IF FS-LDGRPT IS NOT EQUAL '00'                                       
003730        DISPLAY '* ERROR EN WRITE LDGRPT = ' FS-LDGRPT                    
003740        MOVE 9999 TO RETURN-CODE                                          
003750        SET WS-FIN-LECTURA TO TRUE                                        
003760     END-IF.                                                              
003770*                                                                         
003780 3301-PRINT-ACCT-ENTRY-F. EXIT.                                           
003790*                                                                         
003800*-----------------------------------------------------------------        
003810 3400-DO-GETACC-I.                                                        
003820*                                                                         
003830     SET ACM-FUNC-GET-ACCT TO TRUE.                                       
003840     MOVE REQ-ACCOUNT-ID TO ACM-ACCOUNT-ID.                               
003850     CALL 'PGMACCSV' USING ACCT-SVC-COMMAREA.                             
003860*                                                                         
003870     IF ACM-RETURN-CODE = 'ACCTNFFATAL ' THEN                             
003880        DISPLAY '* FATAL -- GETACC ACCT-ID NOT ON FILE, ACCT-ID = '       
003890                REQ-ACCOUNT-ID                                            
003900        MOVE 9999 TO RETURN-CODE                                          
003910        SET WS-FIN-LECTURA TO TRUE                                        
003920     ELSE                                                                 
003930        MOVE ACM-OUT-ACCOUNT-NUMBER TO WS-DTL-ACCT-NO                     
003940        MOVE ACM-RETURN-CODE         TO WS-DTL-RESULT                     
003950        MOVE ACM-OUT-BALANCE         TO WS-DTL-BALANCE                    
003960        IF ACM-RETURN-CODE IS NOT EQUAL 'SUCCESS'                         
003970           ADD 1 TO WS-TOT-REJECTED                                       
003980        END-IF                                                            
003990     END-IF.                                                              
004000*                                                                         
004010 3400-DO-GETACC-F. EXIT.                                                  
004020*                                                                         
004030*-----------------------------------------------------------------        
004040 3500-DO-USE-I.                                                           
004050*                                                                         
004060     SET TCM-FUNC-USE TO TRUE.                                            
004070     MOVE REQ-USER-ID          TO TCM-USER-ID.                            
004080     MOVE REQ-ACCOUNT-NUMBER   TO TCM-ACCOUNT-NUMBER.                     
004090     MOVE REQ-AMOUNT           TO TCM-AMOUNT.                             
004100     CALL 'PGMTRXSV' USING TRX-SVC-COMMAREA.                              
004110*                                                                         
004120     MOVE REQ-ACCOUNT-NUMBER       TO WS-DTL-ACCT-NO.                     
004130     MOVE TCM-OUT-AMOUNT           TO WS-DTL-AMOUNT.                      
004140     MOVE TCM-RETURN-CODE          TO WS-DTL-RESULT.                      
004150     MOVE TCM-OUT-BALANCE-SNAPSHOT TO WS-DTL-BALANCE.                     
004160     IF TCM-RETURN-CODE IS EQUAL 'SUCCESS'                                
004170        COMPUTE WS-DTL-SIGNED-AMT = ZERO - TCM-OUT-AMOUNT                 
004180     ELSE                                                                 
004190        ADD 1 TO WS-TOT-REJECTED                                          
004200     END-IF.                                                              
004210*                                                                         
004220 3500-DO-USE-F. EXIT.                                                     
004230*                                                                         
004240*-----------------------------------------------------------------        
004250*    FAILUS LOGS A USE THE DRIVER ITSELF REJECTED (FOR EXAMPLE, A         
004260*    FRONT-END LIMIT CHECK) -- NO BALANCE CHANGE RESULTS.                 
004270 3600-DO-FAILUS-I.                                                        
004280*                                                                         
004290     SET TCM-FUNC-FAILED-USE TO TRUE.                                     
004300     MOVE REQ-USER-ID          TO TCM-USER-ID.                            
004310     MOVE REQ-ACCOUNT-NUMBER   TO TCM-ACCOUNT-NUMBER.                     
004320     MOVE REQ-AMOUNT           TO TCM-AMOUNT.                             
004330     CALL 'PGMTRXSV' USING TRX-SVC-COMMAREA.                              
004340*                                                                         
004350     MOVE REQ-ACCOUNT-NUMBER       TO WS-DTL-ACCT-NO.                     
004360     MOVE TCM-OUT-AMOUNT           TO WS-DTL-AMOUNT.                      
004370     MOVE TCM-RETURN-CODE          TO WS-DTL-RESULT.                      
004380     MOVE TCM-OUT-BALANCE-SNAPSHOT TO WS-DTL-BALANCE.                     
004390     IF TCM-RETURN-CODE IS NOT EQUAL 'SUCCESS'                            
004400        ADD 1 TO WS-TOT-REJECTED                                          
004410     END-IF.                                                              
004420*                                                                         
004430 3600-DO-FAILUS-F. EXIT.                                                  
004440*                                                                         
004450*-----------------------------------------------------------------        
004460 3700-DO-CANCEL-I.                                                        
004470*                                                                         
004480     SET TCM-FUNC-CANCEL TO TRUE.                                         
004490     MOVE REQ-ACCOUNT-NUMBER   TO TCM-ACCOUNT-NUMBER.                     
004500     MOVE REQ-AMOUNT           TO TCM-AMOUNT.                             
004510     MOVE REQ-TRANSACTION-ID   TO TCM-TRANSACTION-ID.                     
004520     CALL 'PGMTRXSV' USING TRX-SVC-COMMAREA.                              
004530*                                                                         
004540     MOVE REQ-ACCOUNT-NUMBER       TO WS-DTL-ACCT-NO.                     
004550     MOVE TCM-OUT-AMOUNT           TO WS-DTL-AMOUNT.                      
004560     MOVE TCM-RETURN-CODE          TO WS-DTL-RESULT.                      
004570     MOVE TCM-OUT-BALANCE-SNAPSHOT TO WS-DTL-BALANCE.                     
004580     IF TCM-RETURN-CODE IS EQUAL 'SUCCESS'                                
004590        MOVE TCM-OUT-AMOUNT TO WS-DTL-SIGNED-AMT                          
004600     ELSE                                                                 
004610        ADD 1 TO WS-TOT-REJECTED                                          
004620     END-IF.                                                              
004630*                                                                         
004640 3700-DO-CANCEL-F. EXIT.                                                  
004650*                                                                         
004660*-----------------------------------------------------------------        
004670 3800-DO-QUERY-I.                                                         
004680*                                                                         
004690     SET TCM-FUNC-QUERY TO TRUE.                                          
004700     MOVE REQ-TRANSACTION-ID TO TCM-TRANSACTION-ID.                       
004710     CALL 'PGMTRXSV' USING TRX-SVC-COMMAREA.                              
004720*                                                                         
004730     MOVE TCM-OUT-ACCOUNT-NUMBER    TO WS-DTL-ACCT-NO.                    
004740     MOVE TCM-OUT-AMOUNT           TO WS-DTL-AMOUNT.                      
004750     MOVE TCM-RETURN-CODE          TO WS-DTL-RESULT.                      
004760     MOVE TCM-OUT-BALANCE-SNAPSHOT TO WS-DTL-BALANCE.                     
004770     IF TCM-RETURN-CODE IS NOT EQUAL 'SUCCESS'                            
004780        ADD 1 TO WS-TOT-REJECTED                                          
004790     END-IF.                                                              
004800*                                                                         
004810 3800-DO-QUERY-F. EXIT.                                                   
004820*                                                                         
004830*-----------------------------------------------------------------        
004840 6500-WRITE-TITLE-I.                                                      
004850*                                                                         
004860     MOVE SPACES TO REPORT-LINE.                                          
004870     MOVE RPT-TITLE-LINE TO REPORT-LINE.                                  
004880     WRITE REPORT-LINE AFTER PAGE.                                        
004890     IF FS-LDGRPT IS NOT EQUAL '00'                                       
004900        DISPLAY '* ERROR EN WRITE LDGRPT = ' FS-LDGRPT                    
004910        MOVE 9999 TO RETURN-CODE                                          
004920        SET WS-FIN-LECTURA TO TRUE                                        
004930     END-IF.                                                              
004940*                                                                         
004950 6500-WRITE-TITLE-F. EXIT.                                                
004960*                                                                         
004970*-----------------------------------------------------------------        
004980 6600-WRITE-HDR-I.                                                        
004990*                                                                         
005000     MOVE SPACES TO REPORT-LINE.                                          
005010     MOVE RPT-DETAIL-HDR-LINE TO REPORT-LINE.                             
005020     WRITE REPORT-LINE AFTER 2.                                           
005030*                                                                         
005040 6600-WRITE-HDR-F. EXIT.                                                  
005050*                                                                         
005060*-----------------------------------------------------------------        
005070 6700-WRITE-DETAIL-I.                                                     
005080*                                                                         
005090     MOVE WS-DTL-AMOUNT  TO WS-DAW-AMOUNT.                                
005100     MOVE WS-DTL-BALANCE TO WS-DBW-BALANCE.                               
005110     MOVE SPACES TO RPT-DETAIL-LINE.                                      
005120     MOVE WS-DTL-TYPE     TO RPT-DTL-TYPE.                                
005130     MOVE WS-DTL-ACCT-NO  TO RPT-DTL-ACCT-NO.                             
005140     MOVE WS-DAW-AMOUNT   TO RPT-DTL-AMOUNT.                              
005150     MOVE WS-DTL-RESULT   TO RPT-DTL-RESULT.                              
005160     MOVE WS-DBW-BALANCE  TO RPT-DTL-BALANCE.                             
005170     MOVE RPT-DETAIL-LINE TO REPORT-LINE.                                 
005180     WRITE REPORT-LINE AFTER 1.                                           
005190     IF FS-LDGRPT IS NOT EQUAL '00'                                       
005200        DISPLAY '* ERROR EN WRITE LDGRPT = ' FS-LDGRPT                    
005210        MOVE 9999 TO RETURN-CODE                                          
005220        SET WS-FIN-LECTURA TO TRUE                                        
005230     END-IF.                                                              
005240*                                                                         
005250 6700-WRITE-DETAIL-F. EXIT.                                               
005260*                                                                         
005270*-----------------------------------------------------------------        
005280 6800-WRITE-BREAK-I.                                                      
005290*                                                                         
005300     MOVE SPACES TO RPT-BREAK-LINE.                                       
005310     MOVE WS-REQ-TYPE-ANT  TO RPT-BRK-TYPE.                               
005320     MOVE WS-TYPE-CANT     TO RPT-BRK-COUNT.                              
005330     MOVE WS-TYPE-AMT-SUM  TO RPT-BRK-AMOUNT.                             
005340     MOVE RPT-BREAK-LINE   TO REPORT-LINE.                                
005350     WRITE REPORT-LINE AFTER 1.                                           
005360     IF FS-LDGRPT IS NOT EQUAL '00'                                       
005370        DISPLAY '* ERROR EN WRITE LDGRPT = ' FS-LDGRPT                    
005380        MOVE 9999 TO RETURN-CODE                                          
005390        SET WS-FIN-LECTURA TO TRUE                                        
005400     END-IF.                                                              
005410*                                                                         
005420     ADD WS-TYPE-AMT-SUM TO WS-TOT-AMOUNT.                                
005430     MOVE ZERO TO WS-TYPE-CANT WS-TYPE-AMT-SUM.                           
005440*                                                                         
005450 6800-WRITE-BREAK-F. EXIT.                                                
005460*                                                                         
005470*-----------------------------------------------------------------        
005480 9000-CLOSEF-I.                                                           
005490*                                                                         
005500     SET ACM-FUNC-CLOSE TO TRUE.                                          
005510     CALL 'PGMACCSV' USING ACCT-SVC-COMMAREA.                             
005520     SET TCM-FUNC-CLOSE TO TRUE.                                          
005530     CALL 'PGMTRXSV' USING TRX-SVC-COMMAREA.                              
005540*                                                                         
005550 9000-CLOSEF-F. EXIT.                                                     
005560*                                                                         
005570*-----------------------------------------------------------------        
005580 9999-FINAL-I.                                                            
005590*                                                                         
005600     PERFORM 9000-CLOSEF-I THRU 9000-CLOSEF-F.                            
005610*                                                                         
005620     MOVE SPACES TO RPT-TOTAL-LINE.                                       
005630     MOVE WS-TOT-RECORDS  TO RPT-TOT-RECORDS.                             
005640     MOVE WS-TOT-AMOUNT   TO RPT-TOT-AMOUNT.                              
005650     MOVE WS-TOT-REJECTED TO RPT-TOT-REJECTED.                            
005660     MOVE RPT-TOTAL-LINE  TO REPORT-LINE.                                 
005670     WRITE REPORT-LINE AFTER 2.                                           
005680*                                                                         
005690     DISPLAY 'RECORDS READ   : ' WS-TOT-RECORDS.                          
005700     DISPLAY 'RECORDS REJECTED: ' WS-TOT-REJECTED.                        
005710*                                                                         
005720     CLOSE LDGIN.                                                         
005730     IF FS-LDGIN IS NOT EQUAL '00'                                        
005740        DISPLAY '* ERROR EN CLOSE LDGIN = ' FS-LDGIN                      
005750        MOVE 9999 TO RETURN-CODE                                          
005760     END-IF.                                                              
005770*                                                                         
005780     CLOSE LDGRPT.                                                        
005790     IF FS-LDGRPT IS NOT EQUAL '00'                                       
005800        DISPLAY '* ERROR EN CLOSE LDGRPT = ' FS-LDGRPT                    
005810        MOVE 9999 TO RETURN-CODE                                          
005820     END-IF.                                                              
005830*                                                                         
005840 9999-FINAL-F. EXIT.                                                      
