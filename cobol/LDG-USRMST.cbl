000100******************************************************************        
000110*    COPY LDG-USRMST                                             *        
000120*    LAYOUT  ACCOUNT HOLDER (USER) MASTER RECORD                 *        
000130*    FILE    LDGUSR   -  RELATIVE, KEY = USR-USER-ID             *        
000140*    LENGTH  100 BYTES                                           *        
000150******************************************************************        
000160 01  USER-MASTER-RECORD.                                                  
000170*    RELATIVE POSITION (01:09)  SURROGATE USER ID, PRIMARY KEY            
000180     05  USR-USER-ID             PIC 9(09).                               
000190*    RELATIVE POSITION (10:30)  ACCOUNT HOLDER NAME                       
000200     05  USR-USER-NAME           PIC X(30).                               
000210*    RELATIVE POSITION (40:26)  RECORD-CREATION TIMESTAMP                 
000220*    FORMAT  YYYY-MM-DD-HH.MM.SS.SSSSSS                                   
000230     05  USR-CREATED-AT          PIC X(26).                               
000240*    ALTERNATE VIEW OF USR-CREATED-AT BROKEN INTO COMPONENTS              
000250     05  USR-CREATED-AT-PARTS REDEFINES USR-CREATED-AT.                   
000260         10  USR-CRTD-YYYY       PIC 9(04).                               
000270         10  FILLER              PIC X.                                   
000280         10  USR-CRTD-MM         PIC 9(02).                               
000290         10  FILLER              PIC X.                                   
000300         10  USR-CRTD-DD         PIC 9(02).                               
000310         10  FILLER              PIC X.                                   
000320         10  USR-CRTD-HH         PIC 9(02).                               
000330         10  FILLER              PIC X.                                   
000340         10  USR-CRTD-MIN        PIC 9(02).                               
000350         10  FILLER              PIC X.                                   
000360         10  USR-CRTD-SS         PIC 9(02).                               
000370         10  FILLER              PIC X.                                   
000380         10  USR-CRTD-MICRO      PIC 9(06).                               
000390*    RELATIVE POSITION (66:26)  LAST-UPDATE TIMESTAMP, SAME FORMAT        
000400     05  USR-UPDATED-AT          PIC X(26).                               
000410*    RELATIVE POSITION (92:09)  RESERVED FOR FUTURE USE                   
000420     05  FILLER                  PIC X(09).                               
000430                                                                          
