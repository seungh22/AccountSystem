000100******************************************************************        
000110*    COPY LDG-RPTLIN                                             *        
000120*    LAYOUT  TRANSACTION REGISTER PRINT LINES                    *        
000130*    FILE    LDGRPT  -  LINE SEQUENTIAL, 132-BYTE PRINT LINE     *        
000140*    NOTE    ONE GROUP PER LINE TYPE, MOVED TO REPORT-LINE BEFORE*        
000150*            THE WRITE.  EACH GROUP IS 132 BYTES                 *        
000160******************************************************************        
000170*    TITLE LINE -- RUN TITLE AND RUN DATE                                 
000180 01  RPT-TITLE-LINE.                                                      
000190     03  FILLER              PIC X(01) VALUE SPACES.                      
000200     03  FILLER              PIC X(30) VALUE 'LEDGER REGISTER'.           
000210     03  FILLER              PIC X(10) VALUE SPACES.                      
000220     03  FILLER              PIC X(10) VALUE 'RUN DATE: '.                
000230     03  RPT-RUN-DATE        PIC X(10).                                   
000240     03  FILLER              PIC X(71) VALUE SPACES.                      
000250*                                                                         
000260*    DETAIL-LINE COLUMN HEADER                                            
000270 01  RPT-DETAIL-HDR-LINE.                                                 
000280     03  FILLER              PIC X(01) VALUE SPACES.                      
000290     03  FILLER              PIC X(06) VALUE 'REQTYP'.                    
000300     03  FILLER              PIC X(03) VALUE SPACES.                      
000310     03  FILLER              PIC X(10) VALUE 'ACCT NO.  '.                
000320     03  FILLER              PIC X(03) VALUE SPACES.                      
000330     03  FILLER              PIC X(14) VALUE '        AMOUNT'.            
000340     03  FILLER              PIC X(03) VALUE SPACES.                      
000350     03  FILLER              PIC X(12) VALUE 'RESULT CODE '.              
000360     03  FILLER              PIC X(03) VALUE SPACES.                      
000370     03  FILLER              PIC X(14) VALUE '       BALANCE'.            
000380     03  FILLER              PIC X(63) VALUE SPACES.                      
000390*                                                                         
000400*    DETAIL LINE -- ONE PER REQUEST PROCESSED                             
000410 01  RPT-DETAIL-LINE.                                                     
000420     03  FILLER              PIC X(01) VALUE SPACES.                      
000430     03  RPT-DTL-TYPE        PIC X(06).                                   
000440     03  FILLER              PIC X(03) VALUE SPACES.                      
000450     03  RPT-DTL-ACCT-NO     PIC X(10).                                   
000460     03  FILLER              PIC X(03) VALUE SPACES.                      
000470     03  RPT-DTL-AMOUNT      PIC -ZZZZZZZZZZZZ9.                          
000480     03  FILLER              PIC X(03) VALUE SPACES.                      
000490     03  RPT-DTL-RESULT      PIC X(12).                                   
000500     03  FILLER              PIC X(03) VALUE SPACES.                      
000510     03  RPT-DTL-BALANCE     PIC -ZZZZZZZZZZZZ9.                          
000520     03  FILLER              PIC X(63) VALUE SPACES.                      
000530*                                                                         
000540*    CONTROL-BREAK LINE -- TOTAL COUNT AND AMOUNT PER REQUEST TYPE        
000550 01  RPT-BREAK-LINE.                                                      
000560     03  FILLER              PIC X(01) VALUE SPACES.                      
000570     03  FILLER              PIC X(12) VALUE 'TOTALS FOR '.               
000580     03  RPT-BRK-TYPE        PIC X(06).                                   
000590     03  FILLER              PIC X(03) VALUE SPACES.                      
000600     03  FILLER              PIC X(08) VALUE 'COUNT: '.                   
000610     03  RPT-BRK-COUNT       PIC ZZZZZ9.                                  
000620     03  FILLER              PIC X(03) VALUE SPACES.                      
000630     03  FILLER              PIC X(09) VALUE 'AMOUNT: '.                  
000640     03  RPT-BRK-AMOUNT      PIC -ZZZZZZZZZZZZ9.                          
000650     03  FILLER              PIC X(70) VALUE SPACES.                      
000660*                                                                         
000670*    GRAND-TOTAL LINE -- ONE PER RUN, WRITTEN AT END OF JOB               
000680 01  RPT-TOTAL-LINE.                                                      
000690     03  FILLER              PIC X(01) VALUE SPACES.                      
000700     03  FILLER              PIC X(18) VALUE 'RECORDS PROCESSED:'.        
000710     03  FILLER              PIC X(01) VALUE SPACES.                      
000720     03  RPT-TOT-RECORDS     PIC ZZZZZ9.                                  
000730     03  FILLER              PIC X(03) VALUE SPACES.                      
000740     03  FILLER              PIC X(15) VALUE 'NET AMT POSTED:'.           
000750     03  FILLER              PIC X(01) VALUE SPACES.                      
000760     03  RPT-TOT-AMOUNT      PIC -ZZZZZZZZZZZZ9.                          
000770     03  FILLER              PIC X(03) VALUE SPACES.                      
000780     03  FILLER              PIC X(10) VALUE 'REJECTED:'.                 
000790     03  RPT-TOT-REJECTED    PIC ZZZZZ9.                                  
000800     03  FILLER              PIC X(54) VALUE SPACES.                      
000810                                                                          
