000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     PGMTRXSV.                                                
000120 AUTHOR.         D J TANAKA.                                              
000130 INSTALLATION.   LEDGER SYSTEMS GROUP.                                    
000140 DATE-WRITTEN.   05/02/88.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000170*                                                                         
000180******************************************************************        
000190*                TRANSACTION SERVICE SUBPROGRAM                  *        
000200*                ===============================                 *        
000210*    CALLED BY THE LEDGER BATCH DRIVER (PROGM46A) TO POST USES,  *        
000220*    LOG FAILED USES, CANCEL, AND QUERY LEDGER TRANSACTIONS.     *        
000230*    OWNS THE ACCOUNT MASTER (LDGACC) AND TRANSACTION LOG        *        
000240*    (LDGTRX) FILES, AND OPENS THE USER MASTER (LDGUSR) INPUT    *        
000250*    ONLY FOR THE OWNER CHECK ON USE-BALANCE.  FILES ARE OPENED  *        
000260*    ON THE FIRST CALL AND STAY OPEN UNTIL THE DRIVER ISSUES A   *        
000270*    CLOSEF CALL AT END OF JOB.                                  *        
000280*                                                                *        
000290*    FUNCTION CODES ACCEPTED IN TCM-FUNCTION (SEE LDG-TRXCOM) -- *        
000300*       USE     DEBIT AN ACCOUNT AND LOG THE TRANSACTION         *        
000310*       FAILUS  LOG A USE THAT WAS REJECTED BY THE DRIVER/CALLER *        
000320*       CANCEL  REVERSE A PRIOR USE, FULL AMOUNT ONLY            *        
000330*       QUERY   RETRIEVE A TRANSACTION BY ITS BUSINESS KEY       *        
000340*       CLOSEF  CLOSE LDGUSR/LDGACC/LDGTRX, NO OTHER WORK DONE   *        
000350*                                                                *        
000360*    RETURN CODES PLACED IN TCM-RETURN-CODE --                   *        
000370*       SUCCESS      REQUEST COMPLETED                           *        
000380*       USRNF        ACCOUNT-USER NOT ON FILE                    *        
000390*       ACCTNF       ACCOUNT NOT ON FILE                         *        
000400*       OWNERMISMAT  ACCOUNT DOES NOT BELONG TO USER             *        
000410*       ALRDYUNREG   ACCOUNT IS ALREADY CLOSED                   *        
000420*       AMTEXCBAL    AMOUNT EXCEEDS CURRENT BALANCE              *        
000430*       TRXNF        TRANSACTION NOT ON FILE                     *        
000440*       TRXACCTMIS   TRANSACTION DOES NOT BELONG TO THIS ACCT    *        
000450*       CANCLNOTFUL  CANCEL AMOUNT DOES NOT MATCH ORIGINAL USE   *        
000460*       TOOOLDCNL    ORIGINAL TRANSACTION IS OVER 1 YEAR OLD     *        
000470*                                                                *        
000480******************************************************************        
000490*    CHANGE LOG                                                           
000500*    ----------                                                           
000510*    05/02/88  DJT  0000  ORIGINAL CODING, USE-BALANCE ONLY.              
000520*    10/11/88  RCH  0017  ADDED CANCEL-BALANCE PER OPS REQUEST.           
000530*    03/07/89  DJT  0033  ADDED QUERY FUNCTION, TELLER INQUIRY.           
000540*    08/22/90  MWP  0061  ADDED FAILUS LOGGING, AUDIT FINDING.            
000550*    02/14/92  RCH  0084  1-YEAR CANCEL AGE EDIT ADDED.                   
000560*    04/08/93  DJT  0102  FIRST-CALL OPEN LOGIC ADDED, WAS OPEN           
000570*                         AND CLOSE EVERY CALL -- CPU TIME ISSUE.         
000580*    08/17/94  RCH  0119  ADDED CLOSEF FUNCTION, CLEAN SHUTDOWN.          
000590*    01/22/96  MWP  0140  CANCEL NOW REJECTS PARTIAL AMOUNTS PER          
000600*                         RECON FINDING, WAS SILENTLY ALLOWED.            
000610*    06/11/98  DJT  0151  Y2K -- TIMESTAMP CARRIES 4-DIGIT YEAR           
000620*                         THROUGHOUT, WAS 2-DIGIT BEFORE.                 
000630*    01/04/99  DJT  0152  Y2K -- 1-YEAR AGE EDIT VERIFIED AGAINST         
000640*                         CENTURY WINDOW, NO CHANGE REQUIRED.             
000650*    05/19/00  MWP  0168  AMOUNT AND BALANCE FIELDS CONVERTED TO          
000660*                         COMP-3 PER STORAGE REVIEW.                      
000670*    10/02/03  RCH  0190  BUSINESS-KEY LOOKUP REWRITTEN AS                
000680*                         SINGLE-PASS SCAN, WAS TWO PASSES.               
000690*    03/15/07  DJT  0205  ADDED COMMENTS FOR SOX CONTROL REVIEW.          
000700*    06/02/21  MWP  0228  QUERY NOW RESOLVES TRX-ACCOUNT-ID AGAINST       
000710*                         LDGACC AND RETURNS THE ACCOUNT NUMBER,          
000720*                         WAS DROPPED -- REGISTER SHOWED BLANKS.          
000730******************************************************************        
000740*                                                                         
000750 ENVIRONMENT DIVISION.                                                    
000760 CONFIGURATION SECTION.                                                   
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790*                                                                         
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT LDGUSR ASSIGN TO LDGUSR                                       
000830         ORGANIZATION IS RELATIVE                                         
000840         ACCESS MODE IS RANDOM                                            
000850         RELATIVE KEY IS WS-USR-RRN                                       
000860         FILE STATUS IS FS-LDGUSR.                                        
000870*                                                                         
000880     SELECT LDGACC ASSIGN TO LDGACC                                       
000890         ORGANIZATION IS RELATIVE                                         
000900         ACCESS MODE IS DYNAMIC                                           
000910         RELATIVE KEY IS WS-ACC-RRN                                       
000920         FILE STATUS IS FS-LDGACC.                                        
000930*                                                                         
000940     SELECT LDGTRX ASSIGN TO LDGTRX                                       
000950         ORGANIZATION IS RELATIVE                                         
000960         ACCESS MODE IS DYNAMIC                                           
000970         RELATIVE KEY IS WS-TRX-RRN                                       
000980         FILE STATUS IS FS-LDGTRX.                                        
000990*                                                                         
001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020*                                                                         
001030 FD  LDGUSR.                                                              
001040     COPY LDG-USRMST.                                                     
001050*                                                                         
001060 FD  LDGACC.                                                              
001070     COPY LDG-ACCMST.                                                     
001080*                                                                         
001090 FD  LDGTRX.                                                              
001100     COPY LDG-TRNLOG.                                                     
001110*                                                                         
001120 WORKING-STORAGE SECTION.                                                 
001130*=======================*                                                 
001140 77  FILLER           PIC X(26) VALUE '* START WORKING-STORAGE *'.        
001150*                                                                         
001160*----------- ARCHIVOS -------------------------------------------         
001170 77  FS-LDGUSR         PIC XX        VALUE SPACES.                        
001180 77  FS-LDGACC         PIC XX        VALUE SPACES.                        
001190 77  FS-LDGTRX         PIC XX        VALUE SPACES.                        
001200 77  WS-USR-RRN        PIC 9(09)     USAGE COMP.                          
001210 77  WS-ACC-RRN        PIC 9(09)     USAGE COMP.                          
001220 77  WS-TRX-RRN        PIC 9(09)     USAGE COMP.                          
001230*                                                                         
001240 77  WS-FIRST-CALL-SW  PIC X         VALUE 'Y'.                           
001250     88  WS-FIRST-CALL              VALUE 'Y'.                            
001260     88  WS-NOT-FIRST-CALL          VALUE 'N'.                            
001270*                                                                         
001280 77  WS-ACC-EOF-SW     PIC X         VALUE 'N'.                           
001290     88  WS-ACC-EOF                 VALUE 'Y'.                            
001300     88  WS-ACC-NOT-EOF             VALUE 'N'.                            
001310*                                                                         
001320 77  WS-TRX-EOF-SW     PIC X         VALUE 'N'.                           
001330     88  WS-TRX-EOF                 VALUE 'Y'.                            
001340     88  WS-TRX-NOT-EOF             VALUE 'N'.                            
001350*                                                                         
001360*----------- ACUMULADORES ---------------------------------------         
001370 77  WS-HIGH-TRX-ID    PIC 9(09)    USAGE COMP   VALUE ZERO.              
001380 77  WS-ANY-TRX-SW     PIC X        VALUE 'N'.                            
001390     88  WS-ANY-TRX-FOUND            VALUE 'Y'.                           
001400     88  WS-NO-TRX-FOUND             VALUE 'N'.                           
001410 77  WS-NEW-BALANCE    PIC S9(13)   USAGE COMP-3.                         
001420*                                                                         
001430*----------- LLAVE DE NEGOCIO GENERADA ---------------------------        
001440*    BUSINESS TRANSACTION ID = 'TXN' + TIMESTAMP + LOW-ORDER 3            
001450*    DIGITS OF THE SURROGATE TRX-ID, 20 BYTES TOTAL.  NO RANDOM-          
001460*    NUMBER FACILITY IS AVAILABLE ON THIS SYSTEM SO THE KEY IS            
001470*    BUILT FROM TIME AND SEQUENCE INSTEAD, LIKE A CHECK NUMBER.           
001480 77  WS-TRX-ID-DISP    PIC 9(09).                                         
001490 77  WS-BUSKEY-OUT     PIC X(20).                                         
001500*                                                                         
001510*----------- EDICION DE FECHA DE UN ANO -------------------------         
001520 77  WS-CUTOFF-YYYY    PIC 9(04)    USAGE COMP.                           
001530 77  WS-CUTOFF-NUM     PIC 9(08)    USAGE COMP.                           
001540 77  WS-TRX-DATE-NUM   PIC 9(08)    USAGE COMP.                           
001550*                                                                         
001560*----------- FECHA Y HORA ---------------------------------------         
001570 01  WS-CURRENT-DATE.                                                     
001580     03  WS-CD-YYYY          PIC 9(04).                                   
001590     03  WS-CD-MM            PIC 9(02).                                   
001600     03  WS-CD-DD             PIC 9(02).                                  
001610     03  FILLER               PIC X(01).                                  
001620*                                                                         
001630 01  WS-CURRENT-TIME.                                                     
001640     03  WS-CT-HH             PIC 9(02).                                  
001650     03  WS-CT-MIN            PIC 9(02).                                  
001660     03  WS-CT-SS             PIC 9(02).                                  
001670     03  WS-CT-HS             PIC 9(02).                                  
001680     03  FILLER               PIC X(01).                                  
001690*                                                                         
001700 01  WS-TIMESTAMP-OUT         PIC X(26).                                  
001710 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-OUT.                       
001720     03  WS-TSP-YYYY          PIC 9(04).                                  
001730     03  FILLER               PIC X.                                      
001740     03  WS-TSP-MM            PIC 9(02).                                  
001750     03  FILLER               PIC X.                                      
001760     03  WS-TSP-DD            PIC 9(02).                                  
001770     03  FILLER               PIC X.                                      
001780     03  WS-TSP-HH            PIC 9(02).                                  
001790     03  FILLER               PIC X.                                      
001800     03  WS-TSP-MIN           PIC 9(02).                                  
001810     03  FILLER               PIC X.                                      
001820     03  WS-TSP-SS            PIC 9(02).                                  
001830     03  FILLER               PIC X.                                      
001840     03  WS-TSP-MICRO         PIC 9(06).                                  
001850*                                                                         
001860*----------------------------------------------------------------         
001870 LINKAGE SECTION.                                                         
001880*================*                                                        
001890     COPY LDG-TRXCOM.                                                     
001900*                                                                         
001910*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001920 PROCEDURE DIVISION USING TRX-SVC-COMMAREA.                               
001930*                                                                         
001940 MAIN-PROGRAM-I.                                                          
001950*                                                                         
001960     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
001970     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
001980     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
001990*                                                                         
002000 MAIN-PROGRAM-F. GOBACK.                                                  
002010*                                                                         
002020*------------------------------------------------------------             
002030 1000-INICIO-I.                                                           
002040*                                                                         
002050     IF WS-FIRST-CALL THEN                                                
002060        OPEN INPUT LDGUSR                                                 
002070        OPEN I-O LDGACC                                                   
002080        OPEN I-O LDGTRX                                                   
002090        SET WS-NOT-FIRST-CALL TO TRUE                                     
002100     END-IF.                                                              
002110*                                                                         
002120 1000-INICIO-F. EXIT.                                                     
002130*                                                                         
002140*------------------------------------------------------------             
002150 2000-PROCESO-I.                                                          
002160*                                                                         
002170     MOVE SPACES TO TCM-RETURN-CODE                                       
002180*                                                                         
002190     EVALUATE TRUE                                                        
002200*                                                                         
002210        WHEN TCM-FUNC-USE                                                 
002220           PERFORM 2100-USE-BALANCE-I   THRU 2100-USE-BALANCE-F           
002230*                                                                         
002240        WHEN TCM-FUNC-FAILED-USE                                          
002250           PERFORM 2150-SAVE-FAILED-USE-I                                 
002260              THRU 2150-SAVE-FAILED-USE-F                                 
002270*                                                                         
002280        WHEN TCM-FUNC-CANCEL                                              
002290           PERFORM 2200-CANCEL-BALANCE-I                                  
002300              THRU 2200-CANCEL-BALANCE-F                                  
002310*                                                                         
002320        WHEN TCM-FUNC-QUERY                                               
002330           PERFORM 2300-QUERY-TRANSACTION-I                               
002340              THRU 2300-QUERY-TRANSACTION-F                               
002350*                                                                         
002360        WHEN TCM-FUNC-CLOSE                                               
002370           PERFORM 9000-CLOSE-FILES-I   THRU 9000-CLOSE-FILES-F           
002380*                                                                         
002390        WHEN OTHER                                                        
002400           MOVE 'BADFUNCTION ' TO TCM-RETURN-CODE                         
002410*                                                                         
002420     END-EVALUATE.                                                        
002430*                                                                         
002440 2000-PROCESO-F. EXIT.                                                    
002450*                                                                         
002460*------------------------------------------------------------             
002470 2100-USE-BALANCE-I.                                                      
002480*                                                                         
002490     PERFORM 2110-FIND-USER-I        THRU 2110-FIND-USER-F                
002500*                                                                         
002510     IF TCM-RETURN-CODE = SPACES THEN                                     
002520        PERFORM 2120-FIND-ACCT-BY-NUM-I                                   
002530           THRU 2120-FIND-ACCT-BY-NUM-F                                   
002540     END-IF                                                               
002550*                                                                         
002560     IF TCM-RETURN-CODE = SPACES THEN                                     
002570        PERFORM 2130-VALIDATE-USE-I  THRU 2130-VALIDATE-USE-F             
002580     END-IF                                                               
002590*                                                                         
002600     IF TCM-RETURN-CODE = SPACES THEN                                     
002610        PERFORM 2140-POST-USE-I      THRU 2140-POST-USE-F                 
002620     END-IF.                                                              
002630*                                                                         
002640 2100-USE-BALANCE-F. EXIT.                                                
002650*                                                                         
002660*------------------------------------------------------------             
002670 2110-FIND-USER-I.                                                        
002680*                                                                         
002690     MOVE TCM-USER-ID TO WS-USR-RRN                                       
002700     READ LDGUSR                                                          
002710        INVALID KEY                                                       
002720           MOVE 'USRNF       ' TO TCM-RETURN-CODE                         
002730     END-READ.                                                            
002740*                                                                         
002750 2110-FIND-USER-F. EXIT.                                                  
002760*                                                                         
002770*------------------------------------------------------------             
002780*    SEQUENTIAL SCAN FOR THE ACCOUNT NUMBER REQUESTED -- NO               
002790*    SECONDARY INDEX EXISTS ON LDGACC (SEE LDG-ACCMST BANNER)             
002800 2120-FIND-ACCT-BY-NUM-I.                                                 
002810*                                                                         
002820     SET WS-ACC-NOT-EOF TO TRUE                                           
002830     MOVE 1 TO WS-ACC-RRN                                                 
002840     MOVE 'ACCTNF      ' TO TCM-RETURN-CODE                               
002850     START LDGACC KEY IS NOT LESS THAN WS-ACC-RRN                         
002860        INVALID KEY                                                       
002870           SET WS-ACC-EOF TO TRUE                                         
002880     END-START                                                            
002890*                                                                         
002900     PERFORM 2121-SCAN-ONE-BY-NUM-I THRU 2121-SCAN-ONE-BY-NUM-F           
002910        UNTIL WS-ACC-EOF.                                                 
002920*                                                                         
002930 2120-FIND-ACCT-BY-NUM-F. EXIT.                                           
002940*                                                                         
002950*------------------------------------------------------------             
002960*    ONE ITERATION OF THE 2120 SCAN                                       
002970 2121-SCAN-ONE-BY-NUM-I.                                                  
002980*                                                                         
002990     READ LDGACC NEXT RECORD                                              
003000        AT END                                                            
003010           SET WS-ACC-EOF TO TRUE                                         
003020        NOT AT END                                                        
003030           IF ACC-ACCT-NUMBER = TCM-ACCOUNT-NUMBER THEN                   
003040              MOVE SPACES TO TCM-RETURN-CODE                              
003050              SET WS-ACC-EOF TO TRUE                                      
003060           END-IF                                                         
003070     END-READ.                                                            
003080*                                                                         
003090 2121-SCAN-ONE-BY-NUM-F. EXIT.                                            
003100*                                                                         
003110*------------------------------------------------------------             
003120 2130-VALIDATE-USE-I.                                                     
003130*                                                                         
003140     EVALUATE TRUE                                                        
003150*                                                                         
003160        WHEN ACC-USER-ID NOT EQUAL TCM-USER-ID                            
003170           MOVE 'OWNERMISMAT ' TO TCM-RETURN-CODE                         
003180*                                                                         
003190        WHEN ACC-STS-UNREGISTERED                                         
003200           MOVE 'ALRDYUNREG  ' TO TCM-RETURN-CODE                         
003210*                                                                         
003220        WHEN TCM-AMOUNT > ACC-ACCT-BALANCE                                
003230           MOVE 'AMTEXCBAL   ' TO TCM-RETURN-CODE                         
003240*                                                                         
003250        WHEN OTHER                                                        
003260           CONTINUE                                                       
003270*                                                                         
003280     END-EVALUATE.                                                        
003290*                                                                         
003300 2130-VALIDATE-USE-F. EXIT.                                               
003310*                                                                         
003320*------------------------------------------------------------             
003330 2140-POST-USE-I.                                                         
003340*                                                                         
003350     PERFORM 7000-TIMESTAMP-I    THRU 7000-TIMESTAMP-F                    
003360     PERFORM 7100-NEXT-TRXID-I   THRU 7100-NEXT-TRXID-F                   
003370     PERFORM 7200-GEN-BUSKEY-I   THRU 7200-GEN-BUSKEY-F                   
003380*                                                                         
003390     COMPUTE WS-NEW-BALANCE ROUNDED =                                     
003400        ACC-ACCT-BALANCE - TCM-AMOUNT                                     
003410*                                                                         
003420     MOVE WS-HIGH-TRX-ID     TO TRX-ID                                    
003430     MOVE ACC-ACCT-ID        TO TRX-ACCOUNT-ID                            
003440     SET  TRX-TYPE-USE       TO TRUE                                      
003450     SET  TRX-RESULT-SUCCESS TO TRUE                                      
003460     MOVE TCM-AMOUNT          TO TRX-AMOUNT                               
003470     MOVE WS-NEW-BALANCE      TO TRX-BALANCE-SNAPSHOT                     
003480     MOVE WS-BUSKEY-OUT       TO TRX-TRANSACTION-ID                       
003490     MOVE WS-TIMESTAMP-OUT    TO TRX-TRANSACTED-AT                        
003500     MOVE WS-TIMESTAMP-OUT    TO TRX-CREATED-AT                           
003510     MOVE WS-TIMESTAMP-OUT    TO TRX-UPDATED-AT                           
003520     MOVE WS-HIGH-TRX-ID      TO WS-TRX-RRN                               
003530*                                                                         
003540     WRITE TRANSACTION-LOG-RECORD                                         
003550        INVALID KEY                                                       
003560           MOVE 'TRXWRTERR   ' TO TCM-RETURN-CODE                         
003570     END-WRITE                                                            
003580*                                                                         
003590     IF TCM-RETURN-CODE = SPACES THEN                                     
003600        MOVE WS-NEW-BALANCE  TO ACC-ACCT-BALANCE                          
003610        MOVE ACC-ACCT-ID     TO WS-ACC-RRN                                
003620        REWRITE ACCOUNT-MASTER-RECORD                                     
003630           INVALID KEY                                                    
003640              MOVE 'ACCTWRTERR  ' TO TCM-RETURN-CODE                      
003650        END-REWRITE                                                       
003660     END-IF                                                               
003670*                                                                         
003680     IF TCM-RETURN-CODE = SPACES THEN                                     
003690        MOVE 'SUCCESS     '      TO TCM-RETURN-CODE                       
003700        MOVE 'USE   '            TO TCM-OUT-TYPE                          
003710        MOVE 'S'                 TO TCM-OUT-RESULT                        
003720        MOVE TCM-AMOUNT           TO TCM-OUT-AMOUNT                       
003730        MOVE WS-NEW-BALANCE       TO TCM-OUT-BALANCE-SNAPSHOT             
003740        MOVE WS-BUSKEY-OUT        TO TCM-OUT-TRANSACTION-ID               
003750        MOVE WS-TIMESTAMP-OUT     TO TCM-OUT-TRANSACTED-AT                
003760     END-IF.                                                              
003770*                                                                         
003780 2140-POST-USE-F. EXIT.                                                   
003790*                                                                         
003800*------------------------------------------------------------             
003810*    LOGS A USE THE CALLER ALREADY REJECTED -- THE BALANCE IS             
003820*    NOT TOUCHED, ONLY THE ATTEMPT IS RECORDED FOR THE AUDIT              
003830*    TRAIL (AUD-2014-07 FINDING)                                          
003840 2150-SAVE-FAILED-USE-I.                                                  
003850*                                                                         
003860     PERFORM 2120-FIND-ACCT-BY-NUM-I                                      
003870        THRU 2120-FIND-ACCT-BY-NUM-F                                      
003880*                                                                         
003890     IF TCM-RETURN-CODE = SPACES THEN                                     
003900        PERFORM 7000-TIMESTAMP-I   THRU 7000-TIMESTAMP-F                  
003910        PERFORM 7100-NEXT-TRXID-I  THRU 7100-NEXT-TRXID-F                 
003920        PERFORM 7200-GEN-BUSKEY-I  THRU 7200-GEN-BUSKEY-F                 
003930*                                                                         
003940        MOVE WS-HIGH-TRX-ID     TO TRX-ID                                 
003950        MOVE ACC-ACCT-ID        TO TRX-ACCOUNT-ID                         
003960        SET  TRX-TYPE-USE       TO TRUE                                   
003970        SET  TRX-RESULT-FAIL    TO TRUE                                   
003980        MOVE TCM-AMOUNT          TO TRX-AMOUNT                            
003990        MOVE ACC-ACCT-BALANCE    TO TRX-BALANCE-SNAPSHOT                  
004000        MOVE WS-BUSKEY-OUT       TO TRX-TRANSACTION-ID                    
004010        MOVE WS-TIMESTAMP-OUT    TO TRX-TRANSACTED-AT                     
004020        MOVE WS-TIMESTAMP-OUT    TO TRX-CREATED-AT                        
004030        MOVE WS-TIMESTAMP-OUT    TO TRX-UPDATED-AT                        
004040        MOVE WS-HIGH-TRX-ID      TO WS-TRX-RRN                            
004050*                                                                         
004060        WRITE TRANSACTION-LOG-RECORD                                      
004070           INVALID KEY                                                    
004080              MOVE 'TRXWRTERR   ' TO TCM-RETURN-CODE                      
004090        END-WRITE                                                         
004100     END-IF                                                               
004110*                                                                         
004120     IF TCM-RETURN-CODE = SPACES THEN                                     
004130        MOVE 'SUCCESS     '      TO TCM-RETURN-CODE                       
004140        MOVE 'USE   '            TO TCM-OUT-TYPE                          
004150        MOVE 'F'                 TO TCM-OUT-RESULT                        
004160        MOVE TCM-AMOUNT           TO TCM-OUT-AMOUNT                       
004170        MOVE ACC-ACCT-BALANCE     TO TCM-OUT-BALANCE-SNAPSHOT             
004180        MOVE WS-BUSKEY-OUT        TO TCM-OUT-TRANSACTION-ID               
004190        MOVE WS-TIMESTAMP-OUT     TO TCM-OUT-TRANSACTED-AT                
004200     END-IF.                                                              
004210*                                                                         
004220 2150-SAVE-FAILED-USE-F. EXIT.                                            
004230*                                                                         
004240*------------------------------------------------------------             
004250 2200-CANCEL-BALANCE-I.                                                   
004260*                                                                         
004270     PERFORM 2210-FIND-TRX-BY-BUSKEY-I                                    
004280        THRU 2210-FIND-TRX-BY-BUSKEY-F                                    
004290*                                                                         
004300     IF TCM-RETURN-CODE = SPACES THEN                                     
004310        PERFORM 2120-FIND-ACCT-BY-NUM-I                                   
004320           THRU 2120-FIND-ACCT-BY-NUM-F                                   
004330     END-IF                                                               
004340*                                                                         
004350     IF TCM-RETURN-CODE = SPACES THEN                                     
004360        PERFORM 2230-VALIDATE-CANCEL-I                                    
004370           THRU 2230-VALIDATE-CANCEL-F                                    
004380     END-IF                                                               
004390*                                                                         
004400     IF TCM-RETURN-CODE = SPACES THEN                                     
004410        PERFORM 2240-POST-CANCEL-I THRU 2240-POST-CANCEL-F                
004420     END-IF.                                                              
004430*                                                                         
004440 2200-CANCEL-BALANCE-F. EXIT.                                             
004450*                                                                         
004460*------------------------------------------------------------             
004470*    SEQUENTIAL SCAN FOR THE BUSINESS TRANSACTION ID REQUESTED            
004480*    -- NO SECONDARY INDEX EXISTS ON LDGTRX (SEE LDG-TRNLOG               
004490*    BANNER).  USED BY BOTH CANCEL-BALANCE AND QUERY.                     
004500 2210-FIND-TRX-BY-BUSKEY-I.                                               
004510*                                                                         
004520     SET WS-TRX-NOT-EOF TO TRUE                                           
004530     MOVE 1 TO WS-TRX-RRN                                                 
004540     MOVE 'TRXNF       ' TO TCM-RETURN-CODE                               
004550     START LDGTRX KEY IS NOT LESS THAN WS-TRX-RRN                         
004560        INVALID KEY                                                       
004570           SET WS-TRX-EOF TO TRUE                                         
004580     END-START                                                            
004590*                                                                         
004600     PERFORM 2211-SCAN-ONE-BY-BUSKEY-I                                    
004610        THRU 2211-SCAN-ONE-BY-BUSKEY-F                                    
004620        UNTIL WS-TRX-EOF.                                                 
004630*                                                                         
004640 2210-FIND-TRX-BY-BUSKEY-F. EXIT.                                         
004650*                                                                         
004660*------------------------------------------------------------             
004670*    ONE ITERATION OF THE 2210 SCAN                                       
004680 2211-SCAN-ONE-BY-BUSKEY-I.                                               
004690*                                                                         
004700     READ LDGTRX NEXT RECORD                                              
004710        AT END                                                            
004720           SET WS-TRX-EOF TO TRUE                                         
004730        NOT AT END                                                        
004740           IF TRX-TRANSACTION-ID = TCM-TRANSACTION-ID THEN                
004750              MOVE SPACES TO TCM-RETURN-CODE                              
004760              SET WS-TRX-EOF TO TRUE                                      
004770           END-IF                                                         
004780     END-READ.                                                            
004790*                                                                         
004800 2211-SCAN-ONE-BY-BUSKEY-F. EXIT.                                         
004810*                                                                         
004820*------------------------------------------------------------             
004830 2230-VALIDATE-CANCEL-I.                                                  
004840*                                                                         
004850     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                            
004860     COMPUTE WS-CUTOFF-YYYY = WS-CD-YYYY - 1                              
004870     COMPUTE WS-CUTOFF-NUM =                                              
004880        WS-CUTOFF-YYYY * 10000 + WS-CD-MM * 100 + WS-CD-DD                
004890     COMPUTE WS-TRX-DATE-NUM =                                            
004900        TRX-TRND-YYYY * 10000 + TRX-TRND-MM * 100 + TRX-TRND-DD           
004910*                                                                         
004920     EVALUATE TRUE                                                        
004930*                                                                         
004940        WHEN TRX-ACCOUNT-ID NOT EQUAL ACC-ACCT-ID                         
004950           MOVE 'TRXACCTMIS  ' TO TCM-RETURN-CODE                         
004960*                                                                         
004970        WHEN TCM-AMOUNT NOT EQUAL TRX-AMOUNT                              
004980           MOVE 'CANCLNOTFUL ' TO TCM-RETURN-CODE                         
004990*                                                                         
005000        WHEN WS-TRX-DATE-NUM < WS-CUTOFF-NUM                              
005010           MOVE 'TOOOLDCNL   ' TO TCM-RETURN-CODE                         
005020*                                                                         
005030        WHEN OTHER                                                        
005040           CONTINUE                                                       
005050*                                                                         
005060     END-EVALUATE.                                                        
005070*                                                                         
005080 2230-VALIDATE-CANCEL-F. EXIT.                                            
005090*                                                                         
005100*------------------------------------------------------------             
005110 2240-POST-CANCEL-I.                                                      
005120*                                                                         
005130     PERFORM 7000-TIMESTAMP-I    THRU 7000-TIMESTAMP-F                    
005140     PERFORM 7100-NEXT-TRXID-I   THRU 7100-NEXT-TRXID-F                   
005150     PERFORM 7200-GEN-BUSKEY-I   THRU 7200-GEN-BUSKEY-F                   
005160*                                                                         
005170     COMPUTE WS-NEW-BALANCE ROUNDED =                                     
005180        ACC-ACCT-BALANCE + TCM-AMOUNT                                     
005190*                                                                         
005200     MOVE WS-HIGH-TRX-ID     TO TRX-ID                                    
005210     MOVE ACC-ACCT-ID        TO TRX-ACCOUNT-ID                            
005220     SET  TRX-TYPE-CANCEL    TO TRUE                                      
005230     SET  TRX-RESULT-SUCCESS TO TRUE                                      
005240     MOVE TCM-AMOUNT          TO TRX-AMOUNT                               
005250     MOVE WS-NEW-BALANCE      TO TRX-BALANCE-SNAPSHOT                     
005260     MOVE WS-BUSKEY-OUT       TO TRX-TRANSACTION-ID                       
005270     MOVE WS-TIMESTAMP-OUT    TO TRX-TRANSACTED-AT                        
005280     MOVE WS-TIMESTAMP-OUT    TO TRX-CREATED-AT                           
005290     MOVE WS-TIMESTAMP-OUT    TO TRX-UPDATED-AT                           
005300     MOVE WS-HIGH-TRX-ID      TO WS-TRX-RRN                               
005310*                                                                         
005320     WRITE TRANSACTION-LOG-RECORD                                         
005330        INVALID KEY                                                       
005340           MOVE 'TRXWRTERR   ' TO TCM-RETURN-CODE                         
005350     END-WRITE                                                            
005360*                                                                         
005370     IF TCM-RETURN-CODE = SPACES THEN                                     
005380        MOVE WS-NEW-BALANCE  TO ACC-ACCT-BALANCE                          
005390        MOVE ACC-ACCT-ID     TO WS-ACC-RRN                                
005400        REWRITE ACCOUNT-MASTER-RECORD                                     
005410           INVALID KEY                                                    
005420              MOVE 'ACCTWRTERR  ' TO TCM-RETURN-CODE                      
005430        END-REWRITE                                                       
005440     END-IF                                                               
005450*                                                                         
005460     IF TCM-RETURN-CODE = SPACES THEN                                     
005470        MOVE 'SUCCESS     '      TO TCM-RETURN-CODE                       
005480        MOVE 'CNCL  '            TO TCM-OUT-TYPE                          
005490        MOVE 'S'                 TO TCM-OUT-RESULT                        
005500        MOVE TCM-AMOUNT           TO TCM-OUT-AMOUNT                       
005510        MOVE WS-NEW-BALANCE       TO TCM-OUT-BALANCE-SNAPSHOT             
005520        MOVE WS-BUSKEY-OUT        TO TCM-OUT-TRANSACTION-ID               
005530        MOVE WS-TIMESTAMP-OUT     TO TCM-OUT-TRANSACTED-AT                
005540     END-IF.                                                              
005550*                                                                         
005560 2240-POST-CANCEL-F. EXIT.                                                
005570*                                                                         
005580*------------------------------------------------------------             
005590 2300-QUERY-TRANSACTION-I.                                                
005600*                                                                         
005610     PERFORM 2210-FIND-TRX-BY-BUSKEY-I                                    
005620        THRU 2210-FIND-TRX-BY-BUSKEY-F                                    
005630*                                                                         
005640     IF TCM-RETURN-CODE = SPACES THEN                                     
005650        MOVE 'SUCCESS     '      TO TCM-RETURN-CODE                       
005660        MOVE TRX-TYPE             TO TCM-OUT-TYPE                         
005670        MOVE TRX-RESULT-TYPE      TO TCM-OUT-RESULT                       
005680        MOVE TRX-AMOUNT           TO TCM-OUT-AMOUNT                       
005690        MOVE TRX-BALANCE-SNAPSHOT TO TCM-OUT-BALANCE-SNAPSHOT             
005700        MOVE TRX-TRANSACTION-ID   TO TCM-OUT-TRANSACTION-ID               
005710        MOVE TRX-TRANSACTED-AT    TO TCM-OUT-TRANSACTED-AT                
005720*       TRX-ACCOUNT-ID IS THE OWNING ACCOUNT'S RRN -- READ                
005730*       LDGACC DIRECT TO GET THE PRINTABLE ACCOUNT NUMBER                 
005740        MOVE TRX-ACCOUNT-ID       TO WS-ACC-RRN                           
005750        READ LDGACC                                                       
005760           INVALID KEY                                                    
005770              MOVE SPACES TO TCM-OUT-ACCOUNT-NUMBER                       
005780           NOT INVALID KEY                                                
005790              MOVE ACC-ACCT-NUMBER TO TCM-OUT-ACCOUNT-NUMBER              
005800        END-READ                                                          
005810     END-IF.                                                              
005820*                                                                         
005830 2300-QUERY-TRANSACTION-F. EXIT.                                          
005840*                                                                         
005850*------------------------------------------------------------             
005860*    SINGLE PASS OVER LDGTRX TO FIND THE HIGHEST TRX-ID ON                
005870*    FILE SO FAR, THEN ADD 1 -- SAME TECHNIQUE PGMACCSV USES              
005880*    FOR ACCT-ID.  RUN BEFORE EVERY WRITE (USE, FAILUS, CANCEL)           
005890 7100-NEXT-TRXID-I.                                                       
005900*                                                                         
005910     MOVE ZERO TO WS-HIGH-TRX-ID                                          
005920     SET WS-NO-TRX-FOUND TO TRUE                                          
005930     SET WS-TRX-NOT-EOF  TO TRUE                                          
005940     MOVE 1 TO WS-TRX-RRN                                                 
005950     START LDGTRX KEY IS NOT LESS THAN WS-TRX-RRN                         
005960        INVALID KEY                                                       
005970           SET WS-TRX-EOF TO TRUE                                         
005980     END-START                                                            
005990*                                                                         
006000     PERFORM 7101-SCAN-ONE-FOR-MAX-I                                      
006010        THRU 7101-SCAN-ONE-FOR-MAX-F                                      
006020        UNTIL WS-TRX-EOF                                                  
006030*                                                                         
006040     ADD 1 TO WS-HIGH-TRX-ID.                                             
006050*                                                                         
006060 7100-NEXT-TRXID-F. EXIT.                                                 
006070*                                                                         
006080*------------------------------------------------------------             
006090*    ONE ITERATION OF THE 7100 SCAN                                       
006100 7101-SCAN-ONE-FOR-MAX-I.                                                 
006110*                                                                         
006120     READ LDGTRX NEXT RECORD                                              
006130        AT END                                                            
006140           SET WS-TRX-EOF TO TRUE                                         
006150        NOT AT END                                                        
006160           SET WS-ANY-TRX-FOUND TO TRUE                                   
006170           IF TRX-ID > WS-HIGH-TRX-ID THEN                                
006180              MOVE TRX-ID TO WS-HIGH-TRX-ID                               
006190           END-IF                                                         
006200     END-READ.                                                            
006210*                                                                         
006220 7101-SCAN-ONE-FOR-MAX-F. EXIT.                                           
006230*                                                                         
006240*------------------------------------------------------------             
006250*    BUILDS THE 20-BYTE BUSINESS TRANSACTION ID.  SEE THE                 
006260*    WS-BUSKEY-OUT COMMENT IN WORKING-STORAGE FOR THE LAYOUT.             
006270 7200-GEN-BUSKEY-I.                                                       
006280*                                                                         
006290     MOVE WS-HIGH-TRX-ID   TO WS-TRX-ID-DISP                              
006300     MOVE 'TXN'            TO WS-BUSKEY-OUT(1:3)                          
006310     MOVE WS-TSP-YYYY      TO WS-BUSKEY-OUT(4:4)                          
006320     MOVE WS-TSP-MM        TO WS-BUSKEY-OUT(8:2)                          
006330     MOVE WS-TSP-DD        TO WS-BUSKEY-OUT(10:2)                         
006340     MOVE WS-TSP-HH        TO WS-BUSKEY-OUT(12:2)                         
006350     MOVE WS-TSP-MIN       TO WS-BUSKEY-OUT(14:2)                         
006360     MOVE WS-TSP-SS        TO WS-BUSKEY-OUT(16:2)                         
006370     MOVE WS-TRX-ID-DISP(7:3) TO WS-BUSKEY-OUT(18:3).                     
006380*                                                                         
006390 7200-GEN-BUSKEY-F. EXIT.                                                 
006400*                                                                         
006410*------------------------------------------------------------             
006420 7000-TIMESTAMP-I.                                                        
006430*                                                                         
006440     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                            
006450     ACCEPT WS-CURRENT-TIME FROM TIME                                     
006460*                                                                         
006470     MOVE WS-CD-YYYY  TO WS-TSP-YYYY                                      
006480     MOVE WS-CD-MM    TO WS-TSP-MM                                        
006490     MOVE WS-CD-DD    TO WS-TSP-DD                                        
006500     MOVE WS-CT-HH    TO WS-TSP-HH                                        
006510     MOVE WS-CT-MIN   TO WS-TSP-MIN                                       
006520     MOVE WS-CT-SS    TO WS-TSP-SS                                        
006530     COMPUTE WS-TSP-MICRO = WS-CT-HS * 10000                              
006540     MOVE '-' TO WS-TIMESTAMP-OUT(5:1)                                    
006550     MOVE '-' TO WS-TIMESTAMP-OUT(8:1)                                    
006560     MOVE '-' TO WS-TIMESTAMP-OUT(11:1)                                   
006570     MOVE '.' TO WS-TIMESTAMP-OUT(14:1)                                   
006580     MOVE '.' TO WS-TIMESTAMP-OUT(17:1)                                   
006590     MOVE '.' TO WS-TIMESTAMP-OUT(20:1).                                  
006600*                                                                         
006610 7000-TIMESTAMP-F. EXIT.                                                  
006620*                                                                         
006630*------------------------------------------------------------             
006640 9000-CLOSE-FILES-I.                                                      
006650*                                                                         
006660     IF WS-NOT-FIRST-CALL THEN                                            
006670        CLOSE LDGUSR                                                      
006680        CLOSE LDGACC                                                      
006690        CLOSE LDGTRX                                                      
006700     END-IF.                                                              
006710*                                                                         
006720 9000-CLOSE-FILES-F. EXIT.                                                
006730*                                                                         
006740*------------------------------------------------------------             
006750 9999-FINAL-I.                                                            
006760*                                                                         
006770     CONTINUE.                                                            
006780*                                                                         
006790 9999-FINAL-F. EXIT.                                                      
006800                                                                          
